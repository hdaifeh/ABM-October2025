000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. WCTRYSIM.
000300AUTHOR. B CHEVIREDDY.
000400INSTALLATION. WASTECO SYSTEMS DIVISION.
000500DATE-WRITTEN. 11/1985.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED - INTERNAL PLANNING DATA ONLY.
000800******************************************************************
000900*
001000*A    ABSTRACT..
001100*  ANNUAL BATCH RUN OF THE BIOWASTE COLLECTION TERRITORY MODEL.
001200*  READS ONE TERRITORY-PARAMETER RECORD, RUNS THE YEAR-BY-YEAR
001300*  DISAGGREGATION ENGINE (POPULATION GROWTH, HOME-COMPOST AND
001400*  COLLECTION INTENTION CURVES, CAPACITY-CONSTRAINED FLOWS, AND
001500*  THE HOUSEHOLD-LEVEL SOCIAL-NORM ADOPTION OVERRIDE), VALIDATES
001600*  EACH YEAR'S HOUSEHOLD TOTALS AGAINST THE TERRITORY'S OWN
001700*  AGGREGATE ARRAYS, WRITES ONE YEARLY-TRAJECTORY ROW PER YEAR,
001800*  AND HANDS ITS FINAL-YEAR HOUSEHOLD TABLE TO WCHSRPT VIA THE
001900*  HOUSEHOLD-WORK INTERCHANGE FILE.
002000*
002100*J    JCL..
002200*
002300* //WCTRYSIM EXEC PGM=WCTRYSIM
002400* //SYSPDUMP DD SYSOUT=U,HOLD=YES
002500* //SYSOUT   DD SYSOUT=*
002600* //TERRPARM DD DISP=SHR,DSN=P54.WC.TERRITORY.PARAMETER
002700* //ABPSIGNL DD DISP=SHR,DSN=P54.WC.PLAN.SIGNAL
002800* //TRAJRPT  DD DSN=T54.T9511F.WCTRYSIM.TRAJECT.DATA,
002900*             DISP=(,CATLG,CATLG),
003000*             UNIT=USER,
003100*             SPACE=(CYL,(5,3),RLSE),
003200*             DCB=(RECFM=FB,LRECL=270,BLKSIZE=0)
003300* //HHWORK   DD DSN=T54.T9511F.WCTRYSIM.HHWORK.DATA,
003400*             DISP=(,CATLG,CATLG),
003500*             UNIT=USER,
003600*             SPACE=(CYL,(10,5),RLSE),
003700*             DCB=(RECFM=FB,LRECL=127,BLKSIZE=0)
003800* //SYSIPT   DD DUMMY
003900* //*
004000*
004100*P    ENTRY PARAMETERS..
004200*     NONE.
004300*
004400*E    ERRORS DETECTED BY THIS ELEMENT..
004500*     I/O ERROR ON FILES.  HOUSEHOLD TABLE OVERFLOW (TERRITORY
004600*     POPULATION-INITIAL / HOUSEHOLD-SIZE EXCEEDS 50,000).
004700*
004800*C    ELEMENTS INVOKED BY THIS ELEMENT..
004900*
005000*     NONE - THIS ELEMENT DOES ITS OWN SEQUENTIAL I/O.
005100*
005200*U    USER CONSTANTS AND TABLES REFERENCED..
005300*     PARK-MILLER MINIMAL-STANDARD LCG CONSTANTS (HOUSEHOLD
005400*     THRESHOLD GENERATOR) - SEE WCHTAB COPYBOOK.
005500*
005600******************************************************************
005700*    CHANGE LOG
005800******************************************************************
005900*    11/1985  BC  WT0001  ORIGINAL PROGRAM - POPULATION GROWTH AND  WT0001
006000*                         BASIC PRODUCTION/COMPOST/COLLECT FLOWS.
006100*    04/1986  BC  WT0002  ADDED CAPACITY ROLLOUT (LINEAR KC/KS      WT0002
006200*                         GROWTH FROM INITIAL TO TARGET).
006300*    09/1986  RT  WT0004  ADDED GREEN-WASTE VALORISATION AND        WT0004
006400*                         RESIDUAL-FOOD-WASTE COMPUTATION.
006500*    02/1987  RT  WT0006  ADDED SURPLUS CASCADE - GREEN COLLECTION  WT0006
006600*                         SURPLUS REMOVED FIRST, THEN FOOD SURPLUS,
006700*                         BEFORE CAPACITY IS DECLARED EXHAUSTED.
006800*    07/1988  BC  WT0009  ADDED HOUSEHOLD TABLE GENERATION AND THE  WT0009
006900*                         PER-HOUSEHOLD SOCIAL-NORM ADOPTION CHECK
007000*    01/1989  BC  WT0011  ADDED PER-YEAR HOUSEHOLD-AGGREGATION      WT0011
007100*                         VALIDATOR (TOLERANCE 0.001, DISPLAY ONLY
007200*                         DOES NOT ABEND THE RUN).
007300*    03/1990  RT  WT0013  ADDED HOUSEHOLD-WORK INTERCHANGE FILE AND WT0013
007400*                         TRAILER RECORD FOR WCHSRPT RECONCILIATION.
007500*    11/1991  BC  WT0016  CHANGED TIME-BEFORE-INIT SEARCH TO STOP   WT0016
007600*                         AT MAX-SEARCH-YEARS INSTEAD OF LOOPING
007700*                         FOREVER WHEN A CURVE NEVER REACHES ITS
007800*                         INITIAL VALUE (BAD PARAMETER DATA).
007900*    06/1992  RT  WT0018  ADDED ANTI-BIOWASTE-PLAN-SIGNAL LOOKUP    WT0018
008000*                         TABLE LOAD AT TERRITORY INIT.
008100*    10/1993  BC  WT0021  CORRECTED DIVISION-BY-ZERO ON PER-CAPITA  WT0021
008200*                         INDICATORS WHEN POPULATION(0) = ZERO.
008300*    05/1995  RT  WT0024  ADDED HOME-COMPOST/COLLECTION-STREAM      WT0024
008400*                         SHARED CAPACITY PARAGRAPH (REDEFINES
008500*                         TABLE VIEW OF THE CAPACITY PARAMETERS).
008600*    02/1997  BC  WT0027  MOVED HOUSEHOLD ADOPTION OVERRIDE OF      WT0027
008700*                         ALPHA-CF AHEAD OF THE FLUX-RATE CLAMP.
008800*    11/1998  RT  WT0029  YEAR 2000 REVIEW - YEAR-INDEX FIELDS ARE  WT0029
008900*                         RELATIVE SIMULATION YEARS (9(03), NOT
009000*                         CALENDAR YEARS), NO CENTURY WINDOW LOGIC
009100*                         REQUIRED.  NO CHANGE MADE.
009200*    04/1999  BC  WT0030  Y2K CERTIFICATION - REVIEWED ALL DATE-    WT0030
009300*                         LIKE FIELDS, CONFIRMED NONE ARE CALENDAR
009400*                         DATES.  SIGNED OFF FOR PRODUCTION.
009500*    08/2001  RT  WT0033  ADDED DISPLAY OF HOUSEHOLD COUNT AT EOJ.  WT0033
009600*    03/2004  BC  WT0037  REWORKED SIGMOID EVALUATION TO AVOID THE  WT0037
009700*                         INTRINSIC FUNCTION LIBRARY - MANUAL X**5
009800*                         VIA REPEATED MULTIPLY, PER SHOP STANDARD
009900*    09/2007  RT  WT0041  ADDED EXPLICIT REJECT OF TERRITORIES      WT0041
010000*                         WHOSE HOUSEHOLD COUNT WOULD EXCEED THE
010100*                         50,000-ENTRY TABLE BOUND.
010200*    01/2010  BC  WT0045  MINOR - ALIGNED CONTROL-TOTAL DISPLAY     WT0045
010300*                         FORMAT WITH WCHSRPT'S RECONCILIATION LINE.
010400*    06/2013  RT  WT0048  CLEANED UP UNREACHABLE CODE IN THE PLAN-  WT0048
010500*                         SIGNAL LOOKUP FROM THE WT0018 CHANGE.     WT0018
010600*    11/2025  BC  WT0052  CURRENT MAINTENANCE PASS - NO LOGIC       WT0052
010700*                         CHANGE, RECONFIRMED AGAINST PLANNING
010800*                         SYSTEM'S CURRENT FIELD LAYOUTS.
010810*    01/2026  RT  WT0053  CORRECTED INTENTION-CURVE FORMULAS TO     WT0053
010820*                         USE EACH CURVE'S OWN INITIAL VALUE AS
010830*                         BASELINE, NOT THE CARRIED MAX FIELDS;
010840*                         REMOVED THE DUPLICATE GREEN-REDUCTION
010850*                         SIGMOID THAT OVERWROTE THE PLAN-SIGNAL
010860*                         VALUE LOADED AT PARA 241; RECODED THE
010870*                         RESIDUAL-FOOD NEGATIVE CASE TO DISPLAY
010880*                         AND FLAG RATHER THAN SILENTLY CLAMP.
010881*    02/2026  BC  WT0054  FOOD-COMPOST SURPLUS NOW FEEDS DEDICATED  WT0054
010882*                         COLLECTION AS EXTRA INTENDED DEMAND (WAS
010883*                         COMPUTED AND REPORTED, NEVER CONSUMED);
010884*                         ALPHA-VG IS NOW COMPUTED (1-ALPHA-CG-
010885*                         ALPHA-SG) AND WRITTEN TO THE TRAJECTORY
010886*                         ROW - IT HAD BEEN WIRED TO THE PLAN-
010887*                         SIGNAL FIELD BY MISTAKE.
010888*    03/2026  RT  WT0055  TRAJECTORY-REC WAS PIC X(200) BUT THE
010889*                         EDITED PRINT LINE IT IS WRITTEN FROM RUNS
010890*                         270 - THE 200-BYTE FD WAS SILENTLY
010891*                         TRUNCATING GREEN-COLLECT-SURPLUS THROUGH
010892*                         VALOR-GREEN ON EVERY ROW.  WIDENED FD AND
010893*                         TRAJRPT DD LRECL TO MATCH.  ALSO CORRECTED
010894*                         DATE-WRITTEN, WHICH READ THE MOST RECENT
010895*                         MAINTENANCE DATE INSTEAD OF THE ORIGINAL
010896*                         WT0001 WRITE-UP DATE.
010900******************************************************************
011000 EJECT
011100ENVIRONMENT DIVISION.
011200CONFIGURATION SECTION.
011300SOURCE-COMPUTER. IBM-370.
011400OBJECT-COMPUTER. IBM-370.
011500SPECIAL-NAMES.
011600    C01 IS TOP-OF-FORM.
011700INPUT-OUTPUT SECTION.
011800FILE-CONTROL.
011900    SELECT TERRITORY-PARM-FILE ASSIGN TO TERRPARM
012000        FILE STATUS IS WS-TP-IO-STATUS.
012100    SELECT PLAN-SIGNAL-FILE ASSIGN TO ABPSIGNL
012200        FILE STATUS IS WS-PS-IO-STATUS.
012300    SELECT TRAJECTORY-FILE ASSIGN TO TRAJRPT
012400        FILE STATUS IS WS-TR-IO-STATUS.
012500    SELECT HOUSEHOLD-WORK-FILE ASSIGN TO HHWORK
012600        FILE STATUS IS WS-HW-IO-STATUS.
012700DATA DIVISION.
012800FILE SECTION.
012900FD  TERRITORY-PARM-FILE
013000    RECORDING MODE IS F
013100    BLOCK CONTAINS 0 RECORDS.
01320001  TERRITORY-PARM-REC          PIC X(120).
013300FD  PLAN-SIGNAL-FILE
013400    RECORDING MODE IS F
013500    BLOCK CONTAINS 0 RECORDS.
01360001  PLAN-SIGNAL-REC              PIC X(30).
013700FD  TRAJECTORY-FILE
013800    RECORDING MODE IS F
013900    BLOCK CONTAINS 0 RECORDS.
013910*    WT0055 - WIDENED FROM X(200); MUST HOLD THE FULL 270-BYTE
013920*    TR-TRAJECTORY-EDIT-LINE (WCTRAJ COPYBOOK) OR THE WRITE FROM
013930*    AT PARA 254 TRUNCATES THE BACK FIELDS OF THE RECORD.
01400001  TRAJECTORY-REC                PIC X(270).
014100FD  HOUSEHOLD-WORK-FILE
014200    RECORDING MODE IS F
014300    BLOCK CONTAINS 0 RECORDS.
01440001  HOUSEHOLD-WORK-REC             PIC X(127).
014500 EJECT
014600WORKING-STORAGE SECTION.
01470001  FILLER PIC X(32)
014800    VALUE 'WCTRYSIM WORKING STORAGE BEGINS'.
014900******************************************************************
015000*    DATA AREAS - RECORD LAYOUTS SHARED WITH WCHSRPT VIA COPYBOOK
015100******************************************************************
015200COPY WCPARAM.
015300 EJECT
015400COPY WCSIGNL.
015500 EJECT
015600COPY WCTRAJ.
015700 EJECT
015800COPY WCHTAB.
015900 EJECT
016000COPY WCHWORK.
016100 EJECT
016200******************************************************************
016300*    READ ONLY CONSTANTS
016400******************************************************************
01650001  READ-ONLY-WORK-AREA.
016600    05  MAX-SIMULATED-YEARS       PIC S9(04) COMP VALUE 100.
016700    05  MAX-SEARCH-YEARS          PIC S9(04) COMP VALUE 500.
016800    05  MAX-HOUSEHOLD-ENTRIES     PIC S9(09) COMP VALUE 50000.
016900    05  WS-IO-ERROR-MSG           PIC X(19)
017000                                  VALUE 'I/O ERROR ON FILE -'.
017100* SWITCHES AREA
017200    05  END-OF-FILE-INDICATOR     PIC X(01).
017300        88  END-OF-FILE                   VALUE 'Y'.
017400        88  NOT-END-OF-FILE                VALUE 'N'.
017500    05  TERRITORY-LOADED-IND      PIC X(01).
017600        88  TERRITORY-LOADED               VALUE 'Y'.
017700        88  TERRITORY-NOT-LOADED            VALUE 'N'.
017800    05  WS-TP-IO-STATUS           PIC X(02).
017900        88  TP-IO-OK                        VALUE '00'.
018000        88  TP-IO-EOF                       VALUE '10'.
018100    05  WS-PS-IO-STATUS           PIC X(02).
018200        88  PS-IO-OK                        VALUE '00'.
018300        88  PS-IO-EOF                       VALUE '10'.
018400    05  WS-TR-IO-STATUS           PIC X(02).
018500        88  TR-IO-OK                        VALUE '00'.
018600    05  WS-HW-IO-STATUS           PIC X(02).
018700        88  HW-IO-OK                        VALUE '00'.
018800    05  FILLER                    PIC X(04) VALUE SPACES.
018900 EJECT
019000******************************************************************
019100*                V A R I A B L E   D A T A   A R E A S
019200******************************************************************
01930001  VARIABLE-WORK-AREA.
019400    05  WS-YEAR-SUB               PIC S9(04) COMP.
019500    05  WS-STREAM-SUB             PIC S9(04) COMP.
019600    05  WS-HOUSEHOLD-SUB          PIC S9(09) COMP.
019700    05  WS-TERR-READ-CNT          PIC 9(09) VALUE ZERO.
019800    05  WS-YEAR-ROWS-WRITTEN      PIC 9(09) VALUE ZERO.
019900    05  WS-HOUSEHOLD-ROWS-WRITTEN PIC 9(09) VALUE ZERO.
020000    05  WS-EINIT                  PIC 9V9(06) VALUE 1.000000.
020100* TIME-BEFORE-INIT SHIFTS - ONE PER SIGMOID CURVE
020200    05  WS-TIME-BEFORE-INIT.
020300        10  TBI-COMPOST-FOOD      PIC S9(04) COMP.
020400        10  TBI-COMPOST-GREEN     PIC S9(04) COMP.
020500        10  TBI-COLLECT-FOOD      PIC S9(04) COMP.
020600        10  TBI-COLLECT-GREEN     PIC S9(04) COMP.
020700* ALTERNATE VIEW - SO THE TIME-BEFORE-INIT SEARCH CAN RUN THE SAME
020800* PARAGRAPH FOR ALL FOUR CURVES, INDEXED BY CURVE NUMBER.
020900    05  WS-TBI-TABLE REDEFINES WS-TIME-BEFORE-INIT.
021000        10  TBI-OF-CURVE          PIC S9(04) COMP OCCURS 4 TIMES.
021100* SIGMOID SEARCH WORK FIELDS
021200    05  WS-SIGMOID-X              PIC S9(06)V9(06) COMP-3.
021300    05  WS-SIGMOID-TI             PIC S9(03)V9(04) COMP-3.
021400    05  WS-SIGMOID-TARGET         PIC 9V9(06).
021500    05  WS-SIGMOID-RESULT         PIC 9V9(06).
021600    05  WS-SIGMOID-X5             PIC S9(18)V9(06) COMP-3.
021700    05  WS-SIGMOID-TI5            PIC S9(18)V9(06) COMP-3.
021800    05  FILLER                    PIC X(04) VALUE SPACES.
021900* YEAR-INDEXED TERRITORY AGGREGATE ARRAYS (SIZE = MAX-SIMULATED-YEARS)
02200001  TERRITORY-YEAR-TABLE.
022100    05  TY-YEAR-ENTRY OCCURS 100 TIMES INDEXED BY TY-IX.
022200        10  TY-POPULATION          PIC 9(09).
022300        10  TY-FOOD-PRODUCED       PIC S9(06)V9(06).
022400        10  TY-GREEN-PRODUCED      PIC S9(06)V9(06).
022500        10  TY-ALPHA-CF            PIC 9V9(06).
022600        10  TY-ALPHA-CG            PIC 9V9(06).
022700        10  TY-FOOD-COMPOSTED      PIC S9(06)V9(06).
022800        10  TY-FOOD-COMPOST-SURP   PIC S9(06)V9(06).
022900        10  TY-GREEN-COMPOSTED     PIC S9(06)V9(06).
023000        10  TY-GREEN-COMPOST-SURP  PIC S9(06)V9(06).
023100        10  TY-COMPOST-CAPACITY    PIC S9(06)V9(03).
023200        10  TY-ALPHA-SF            PIC 9V9(06).
023300        10  TY-ALPHA-SG            PIC 9V9(06).
023400        10  TY-FOOD-COLLECTED      PIC S9(06)V9(06).
023500        10  TY-FOOD-COLLECT-SURP   PIC S9(06)V9(06).
023600        10  TY-GREEN-COLLECTED     PIC S9(06)V9(06).
023700        10  TY-GREEN-COLLECT-SURP  PIC S9(06)V9(06).
023800        10  TY-COLLECTION-CAPACITY PIC S9(06)V9(03).
023900        10  TY-RESIDUAL-FOOD       PIC S9(06)V9(06).
024000        10  TY-ALPHA-VG            PIC 9V9(06).
024100        10  TY-VALOR-GREEN         PIC S9(06)V9(06).
024200* GREEN-WASTE REDUCTION PLAN AND SOCIAL-NORM WORK FIELDS
024300    05  WS-ALPHA-PG-CURVE         PIC 9V9(06).
024400    05  WS-BPG-BASE               PIC S9(06)V9(06).
024500    05  WS-BPF-BASE               PIC S9(06)V9(06).
024600    05  WS-ADOPTED-COUNT          PIC S9(09) COMP VALUE ZERO.
024700    05  WS-ADOPTION-FRACTION      PIC 9V9(06).
024800* HOUSEHOLD-AGGREGATION VALIDATOR WORK FIELDS
024900    05  WS-HH-SUM-FOOD-PRODUCED   PIC S9(06)V9(06).
025000    05  WS-HH-SUM-GREEN-PRODUCED  PIC S9(06)V9(06).
025100    05  WS-HH-SUM-FOOD-COMPOSTED  PIC S9(06)V9(06).
025200    05  WS-HH-SUM-FOOD-COLLECTED  PIC S9(06)V9(06).
025300    05  WS-HH-SUM-FOOD-RESIDUAL   PIC S9(06)V9(06).
025400    05  WS-HH-SUM-GREEN-COMPOSTED PIC S9(06)V9(06).
025500    05  WS-HH-SUM-GREEN-COLLECTED PIC S9(06)V9(06).
025600    05  WS-HH-SUM-GREEN-VALOR     PIC S9(06)V9(06).
025700    05  WS-VALIDATE-TOLERANCE     PIC 9V9(06) VALUE 0.001000.
025800    05  WS-VALIDATE-DIFF          PIC S9(06)V9(06).
025900    05  WS-VALIDATE-PASS-IND      PIC X(01).
026000        88  VALIDATE-YEAR-PASSED           VALUE 'Y'.
026100        88  VALIDATE-YEAR-FAILED           VALUE 'N'.
026200* COVERAGE / PER-CAPITA INDICATOR WORK FIELDS (BATCH FLOW STEP 12)
026300* DIAGNOSTIC ONLY, NOT PART OF THE YEARLY-TRAJECTORY OUTPUT LAYOUT
026400    05  WS-COLLECTION-TARGET-KG   PIC 9V9(06) VALUE 0.039000.
026500    05  WS-NB-HAB-DESSERVI        PIC 9(09).
026600    05  WS-HAB-DESSERVI-CANDIDATE PIC 9(09).
026700    05  WS-PROP-POP-DESSERVI      PIC 9V9(06).
026800    05  WS-KG-COLLECT-HAB         PIC S9(06)V9(06).
026900    05  WS-KG-OMR-HAB             PIC S9(06)V9(06).
027000    05  WS-TAUX-REDUCTION-VERT    PIC S9V9(06).
027100    05  FILLER                    PIC X(04) VALUE SPACES.
02720001  FILLER PIC X(32)
027300    VALUE 'WCTRYSIM WORKING STORAGE ENDS  '.
027400 EJECT
027500LINKAGE SECTION.
027600 EJECT
027700PROCEDURE DIVISION.
027800******************************************************************
027900*                        MAINLINE LOGIC
028000******************************************************************
0281001-CONTROL-PROCESS.
028200    PERFORM 1-INITIALIZATION
028300        THRU 199-INITIALIZATION-EXIT.
028400    PERFORM 11-OPEN-FILES
028500        THRU 1199-OPEN-FILES-EXIT.
028600    PERFORM 2-MAIN-PROCESS
028700        THRU 2-MAIN-PROCESS-EXIT
028800        UNTIL END-OF-FILE.
028900    PERFORM EOJ9-CLOSE-FILES
029000        THRU EOJ9999-EXIT.
029100    GOBACK.
029200 EJECT
029300******************************************************************
029400*                         INITIALIZATION
029500******************************************************************
0296001-INITIALIZATION.
029700    MOVE 'N' TO END-OF-FILE-INDICATOR.
029800    MOVE 'N' TO TERRITORY-LOADED-IND.
029900    INITIALIZE WS-TERR-READ-CNT WS-YEAR-ROWS-WRITTEN
030000               WS-HOUSEHOLD-ROWS-WRITTEN.
030100199-INITIALIZATION-EXIT.
030200    EXIT.
030300 EJECT
030400******************************************************************
030500*                         OPEN ALL FILES
030600******************************************************************
03070011-OPEN-FILES.
030800    OPEN INPUT  TERRITORY-PARM-FILE.
030900    IF NOT TP-IO-OK
031000        DISPLAY WS-IO-ERROR-MSG 'TERRPARM ' WS-TP-IO-STATUS
031100        GO TO EOJ99-ABEND
031200    END-IF.
031300    OPEN INPUT  PLAN-SIGNAL-FILE.
031400    IF NOT PS-IO-OK
031500        DISPLAY WS-IO-ERROR-MSG 'ABPSIGNL ' WS-PS-IO-STATUS
031600        GO TO EOJ99-ABEND
031700    END-IF.
031800    OPEN OUTPUT TRAJECTORY-FILE.
031900    OPEN OUTPUT HOUSEHOLD-WORK-FILE.
0320001199-OPEN-FILES-EXIT.
032100    EXIT.
032200 EJECT
032300******************************************************************
032400*                        MAIN PROCESS
032500******************************************************************
0326002-MAIN-PROCESS.
032700    PERFORM 21-READ-TERRITORY-PARM
032800        THRU 2199-READ-TERRITORY-PARM-EXIT.
032900    IF NOT END-OF-FILE
033000        PERFORM 22-INIT-TERRITORY
033100            THRU 2299-INIT-TERRITORY-EXIT
033200        PERFORM 23-PROCESS-YEAR-LOOP
033300            THRU 2399-PROCESS-YEAR-LOOP-EXIT
033400        PERFORM 25-WRITE-HOUSEHOLD-WORK
033500            THRU 2599-WRITE-HOUSEHOLD-WORK-EXIT
033600    END-IF.
0337002-MAIN-PROCESS-EXIT.
033800    EXIT.
033900 EJECT
034000******************************************************************
034100*              READ ONE TERRITORY-PARAMETER RECORD
034200******************************************************************
03430021-READ-TERRITORY-PARM.
034400    READ TERRITORY-PARM-FILE INTO TERRITORY-PARM-REC.
034500    IF TP-IO-EOF
034600        SET END-OF-FILE TO TRUE
034700    ELSE
034800        IF NOT TP-IO-OK
034900            DISPLAY WS-IO-ERROR-MSG 'TERRPARM ' WS-TP-IO-STATUS
035000            GO TO EOJ99-ABEND
035100        ELSE
035200            ADD 1 TO WS-TERR-READ-CNT
035300            UNSTRING TERRITORY-PARM-REC DELIMITED BY ','
035400                INTO TP-TERRITORY-ID
035500                     TP-DURATION-COMPOST-ROLLOUT
035600                     TP-DURATION-COLLECTION-ROLLOUT
035700                     TP-INFLECTION-COMPOST
035800                     TP-INFLECTION-SORT
035900                     TP-BASELINE-FOOD-PER-CAPITA
036000                     TP-BASELINE-GREEN-PER-CAPITA
036100                     TP-ALPHA-CF-INITIAL
036200                     TP-ALPHA-CG-INITIAL
036300                     TP-ALPHA-SF-INITIAL
036400                     TP-ALPHA-SF-MAX
036500                     TP-ALPHA-CF-MAX
036600                     TP-ALPHA-CG-MAX
036700                     TP-ALPHA-SG-INITIAL
036800                     TP-ALPHA-SG-MAX
036900                     TP-KC-INITIAL
037000                     TP-ALPHA-C-TARGET
037100                     TP-KS-INITIAL
037200                     TP-ALPHA-S-TARGET
037300                     TP-POPULATION-INITIAL
037400                     TP-GROWTH-RATE
037500                     TP-INFLECTION-GREEN-REDUCTION
037600                     TP-ALPHA-PG-TARGET
037700                     TP-ALPHA-PF-TARGET
037800                     TP-HOUSEHOLD-SIZE
037900        END-IF
038000    END-IF.
0381002199-READ-TERRITORY-PARM-EXIT.
038200    EXIT.
038300 EJECT
038400******************************************************************
038500*                   INITIALIZE A TERRITORY
038600******************************************************************
03870022-INIT-TERRITORY.
038800    INITIALIZE TERRITORY-YEAR-TABLE.
038900    PERFORM 222-LOAD-PLAN-SIGNAL-CURVE
039000        THRU 2229-LOAD-PLAN-SIGNAL-CURVE-EXIT.
039100* TIME-BEFORE-INIT SEARCH - ONE CALL PER SIGMOID CURVE
039200    MOVE TP-INFLECTION-COMPOST   TO WS-SIGMOID-TI.
039300    MOVE TP-ALPHA-CF-INITIAL     TO WS-SIGMOID-TARGET.
039400    PERFORM 223-SEARCH-TIME-BEFORE-INIT
039500        THRU 2239-SEARCH-TIME-BEFORE-INIT-EXIT.
039600    MOVE WS-SIGMOID-X            TO TBI-COMPOST-FOOD.
039700    MOVE TP-INFLECTION-COMPOST   TO WS-SIGMOID-TI.
039800    MOVE TP-ALPHA-CG-INITIAL     TO WS-SIGMOID-TARGET.
039900    PERFORM 223-SEARCH-TIME-BEFORE-INIT
040000        THRU 2239-SEARCH-TIME-BEFORE-INIT-EXIT.
040100    MOVE WS-SIGMOID-X            TO TBI-COMPOST-GREEN.
040200    MOVE TP-INFLECTION-SORT      TO WS-SIGMOID-TI.
040300    MOVE TP-ALPHA-SF-INITIAL     TO WS-SIGMOID-TARGET.
040400    PERFORM 223-SEARCH-TIME-BEFORE-INIT
040500        THRU 2239-SEARCH-TIME-BEFORE-INIT-EXIT.
040600    MOVE WS-SIGMOID-X            TO TBI-COLLECT-FOOD.
040700    MOVE TP-INFLECTION-SORT      TO WS-SIGMOID-TI.
040800    MOVE TP-ALPHA-SG-INITIAL     TO WS-SIGMOID-TARGET.
040900    PERFORM 223-SEARCH-TIME-BEFORE-INIT
041000        THRU 2239-SEARCH-TIME-BEFORE-INIT-EXIT.
041100    MOVE WS-SIGMOID-X            TO TBI-COLLECT-GREEN.
041200* YEAR-0 VALUES (BATCH FLOW STEP 4)
041300    SET TY-IX TO 1.
041400    MOVE TP-POPULATION-INITIAL   TO TY-POPULATION (TY-IX).
041500    COMPUTE TY-FOOD-PRODUCED (TY-IX) ROUNDED =
041600            TP-BASELINE-FOOD-PER-CAPITA * TY-POPULATION (TY-IX).
041700    COMPUTE TY-GREEN-PRODUCED (TY-IX) ROUNDED =
041800            TP-BASELINE-GREEN-PER-CAPITA * TY-POPULATION (TY-IX).
041900    COMPUTE TY-FOOD-COMPOSTED (TY-IX) ROUNDED =
042000            TY-FOOD-PRODUCED (TY-IX) * TP-ALPHA-CF-INITIAL.
042100    COMPUTE TY-GREEN-COMPOSTED (TY-IX) ROUNDED =
042200            TY-GREEN-PRODUCED (TY-IX) * TP-ALPHA-CG-INITIAL.
042300    COMPUTE TY-FOOD-COLLECTED (TY-IX) ROUNDED =
042400            TY-FOOD-PRODUCED (TY-IX) * TP-ALPHA-SF-INITIAL.
042500    COMPUTE TY-GREEN-COLLECTED (TY-IX) ROUNDED =
042600            TY-GREEN-PRODUCED (TY-IX) * TP-ALPHA-SG-INITIAL.
042700    COMPUTE TY-VALOR-GREEN (TY-IX) ROUNDED =
042800            TY-GREEN-PRODUCED (TY-IX) - TY-GREEN-COMPOSTED (TY-IX)
042900            - TY-GREEN-COLLECTED (TY-IX).
043000    MOVE TP-ALPHA-CF-INITIAL TO TY-ALPHA-CF (TY-IX).
043100    MOVE TP-ALPHA-CG-INITIAL TO TY-ALPHA-CG (TY-IX).
043200    MOVE TP-ALPHA-SF-INITIAL TO TY-ALPHA-SF (TY-IX).
043300    MOVE TP-ALPHA-SG-INITIAL TO TY-ALPHA-SG (TY-IX).
043400    MOVE TP-KC-INITIAL       TO TY-COMPOST-CAPACITY (TY-IX).
043500    MOVE TP-KS-INITIAL       TO TY-COLLECTION-CAPACITY (TY-IX).
043600    PERFORM 221-GENERATE-HOUSEHOLDS
043700        THRU 2219-GENERATE-HOUSEHOLDS-EXIT.
0438002299-INIT-TERRITORY-EXIT.
043900    EXIT.
044000 EJECT
044100******************************************************************
044200*     GENERATE SYNTHETIC HOUSEHOLD TABLE FOR THIS TERRITORY
044300******************************************************************
044400221-GENERATE-HOUSEHOLDS.
044500    COMPUTE HH-HOUSEHOLD-COUNT =
044600            TP-POPULATION-INITIAL / TP-HOUSEHOLD-SIZE.
044700    IF HH-HOUSEHOLD-COUNT > MAX-HOUSEHOLD-ENTRIES
044800        DISPLAY 'HOUSEHOLD TABLE OVERFLOW - TERRITORY '
044900                TP-TERRITORY-ID
045000        GO TO EOJ99-ABEND
045100    END-IF.
045200    IF HH-HOUSEHOLD-COUNT < 1
045300        MOVE 1 TO HH-HOUSEHOLD-COUNT
045400    END-IF.
045500    COMPUTE HH-LCG-STATE = (TP-TERRITORY-ID * 97 + 12345).
045600    PERFORM 2212-GENERATE-ONE-HOUSEHOLD
045700        THRU 22129-GENERATE-ONE-HOUSEHOLD-EXIT
045800        VARYING HH-IX FROM 1 BY 1
045900        UNTIL HH-IX > HH-HOUSEHOLD-COUNT.
0460002219-GENERATE-HOUSEHOLDS-EXIT.
046100    EXIT.
046200 EJECT
046300******************************************************************
046400*     ONE SYNTHETIC HOUSEHOLD ENTRY - ZEROED FLOW FIELDS PLUS ITS
046500*     OWN LCG-DRAWN ADOPTION THRESHOLD
046600******************************************************************
0467002212-GENERATE-ONE-HOUSEHOLD.
046800    MOVE HH-IX TO HH-HOUSEHOLD-ID (HH-IX).
046900    MOVE TP-TERRITORY-ID TO HH-TERRITORY-ID (HH-IX).
047000    MOVE TP-HOUSEHOLD-SIZE TO HH-HOUSEHOLD-SIZE (HH-IX).
047100    MOVE 0 TO HH-ADOPTED-IND (HH-IX).
047200    INITIALIZE HH-FOOD-PRODUCED (HH-IX)
047300               HH-GREEN-PRODUCED (HH-IX)
047400               HH-FOOD-HOME-COMPOSTED (HH-IX)
047500               HH-FOOD-COLLECTED (HH-IX)
047600               HH-FOOD-RESIDUAL (HH-IX)
047700               HH-GREEN-HOME-COMPOSTED (HH-IX)
047800               HH-GREEN-COLLECTED (HH-IX)
047900               HH-GREEN-VALORISATION (HH-IX).
048000    PERFORM 2211-NEXT-LCG-THRESHOLD
048100        THRU 22199-NEXT-LCG-THRESHOLD-EXIT.
048200    MOVE WS-SIGMOID-RESULT TO HH-THRESHOLD-FOOD-COMPOST (HH-IX).
04830022129-GENERATE-ONE-HOUSEHOLD-EXIT.
048400    EXIT.
048500 EJECT
048600******************************************************************
048700*     ONE DRAW OF THE LCG - THRESHOLD ~ UNIFORM[0.1, 0.9]
048800*     SUBSTITUTES FOR A NON-COBOL PRNG - SEE HOUSE STANDARDS - PARK-
048900*     MILLER MINIMAL STANDARD, NEW-STATE = (48271*OLD-STATE)
049000*     MOD (2**31 - 1).
049100******************************************************************
0492002211-NEXT-LCG-THRESHOLD.
049300    COMPUTE HH-LCG-PRODUCT = HH-LCG-MULTIPLIER * HH-LCG-STATE.
049400    DIVIDE HH-LCG-PRODUCT BY HH-LCG-MODULUS
049500        GIVING HH-LCG-QUOTIENT
049600        REMAINDER HH-LCG-STATE.
049700    COMPUTE WS-SIGMOID-RESULT ROUNDED =
049800            0.100000 + (0.800000 * HH-LCG-STATE / HH-LCG-MODULUS).
04990022199-NEXT-LCG-THRESHOLD-EXIT.
050000    EXIT.
050100 EJECT
050200******************************************************************
050300*     LOAD ONE TERRITORY'S FULL ANTI-BIOWASTE-PLAN-SIGNAL CURVE
050400******************************************************************
050500222-LOAD-PLAN-SIGNAL-CURVE.
050600    MOVE ZERO TO PS-SIGNAL-YEARS-LOADED.
050700    MOVE 'N' TO END-OF-FILE-INDICATOR.
050800222-LOAD-PLAN-SIGNAL-LOOP.
050900    IF NOT PS-IO-EOF
051000        READ PLAN-SIGNAL-FILE INTO PLAN-SIGNAL-REC
051100        IF PS-IO-EOF
051200            CONTINUE
051300        ELSE
051400            IF NOT PS-IO-OK
051500                DISPLAY WS-IO-ERROR-MSG 'ABPSIGNL ' WS-PS-IO-STATUS
051600                GO TO EOJ99-ABEND
051700            ELSE
051800                UNSTRING PLAN-SIGNAL-REC DELIMITED BY ','
051900                    INTO PS-TERRITORY-ID PS-YEAR-INDEX PS-SIGMOID-ABP
052000                IF PS-TERRITORY-ID = TP-TERRITORY-ID
052100                    ADD 1 TO PS-SIGNAL-YEARS-LOADED
052200                    SET PS-SIGNAL-IX TO PS-SIGNAL-YEARS-LOADED
052300                    MOVE PS-YEAR-INDEX
052400                        TO PS-SIGNAL-YEAR-OF-ENTRY (PS-SIGNAL-IX)
052500                    MOVE PS-SIGMOID-ABP
052600                        TO PS-SIGNAL-VALUE-OF-ENTRY (PS-SIGNAL-IX)
052700                END-IF
052800            END-IF
052900            GO TO 222-LOAD-PLAN-SIGNAL-LOOP
053000        END-IF
053100    END-IF.
0532002229-LOAD-PLAN-SIGNAL-CURVE-EXIT.
053300    EXIT.
053400 EJECT
053500******************************************************************
053600*     SIGMOID TIME-BEFORE-INIT SEARCH - FINDS SMALLEST X SUCH
053700*     THAT SIGMOIDE(X, TI) >= TARGET.  MANUAL X**5, NO INTRINSIC
053800*     FUNCTION LIBRARY (SHOP STANDARD SINCE WT0037).                WT0037
053900******************************************************************
054000223-SEARCH-TIME-BEFORE-INIT.
054100    MOVE ZERO TO WS-SIGMOID-X.
054200223-SEARCH-TIME-BEFORE-INIT-LOOP.
054300    PERFORM 224-EVALUATE-SIGMOID
054400        THRU 2249-EVALUATE-SIGMOID-EXIT.
054500    IF WS-SIGMOID-RESULT >= WS-SIGMOID-TARGET
054600        GO TO 2239-SEARCH-TIME-BEFORE-INIT-EXIT
054700    END-IF.
054800    IF WS-SIGMOID-X > MAX-SEARCH-YEARS
054900        GO TO 2239-SEARCH-TIME-BEFORE-INIT-EXIT
055000    END-IF.
055100    ADD 1 TO WS-SIGMOID-X.
055200    GO TO 223-SEARCH-TIME-BEFORE-INIT-LOOP.
0553002239-SEARCH-TIME-BEFORE-INIT-EXIT.
055400    EXIT.
055500 EJECT
055600******************************************************************
055700*     SIGMOIDE(X,TI) = X**5 / (X**5 + TI**5)
055800******************************************************************
055900224-EVALUATE-SIGMOID.
056000    COMPUTE WS-SIGMOID-X5 =
056100            WS-SIGMOID-X * WS-SIGMOID-X * WS-SIGMOID-X *
056200            WS-SIGMOID-X * WS-SIGMOID-X.
056300    COMPUTE WS-SIGMOID-TI5 =
056400            WS-SIGMOID-TI * WS-SIGMOID-TI * WS-SIGMOID-TI *
056500            WS-SIGMOID-TI * WS-SIGMOID-TI.
056600    IF WS-SIGMOID-X5 = ZERO AND WS-SIGMOID-TI5 = ZERO
056700        MOVE ZERO TO WS-SIGMOID-RESULT
056800    ELSE
056900        COMPUTE WS-SIGMOID-RESULT ROUNDED =
057000                WS-SIGMOID-X5 / (WS-SIGMOID-X5 + WS-SIGMOID-TI5)
057100    END-IF.
0572002249-EVALUATE-SIGMOID-EXIT.
057300    EXIT.
057400 EJECT
057500******************************************************************
057600*                     PER-YEAR PROCESSING LOOP
057700******************************************************************
05780023-PROCESS-YEAR-LOOP.
057900    PERFORM 24-PROCESS-ONE-YEAR
058000        THRU 2499-PROCESS-ONE-YEAR-EXIT
058100        VARYING WS-YEAR-SUB FROM 2 BY 1
058200        UNTIL WS-YEAR-SUB > MAX-SIMULATED-YEARS.
0583002399-PROCESS-YEAR-LOOP-EXIT.
058400    EXIT.
058500 EJECT
058600******************************************************************
058700*                    PROCESS A SINGLE YEAR
058800******************************************************************
05890024-PROCESS-ONE-YEAR.
059000    SET TY-IX TO WS-YEAR-SUB.
059100    PERFORM 241-LOOKUP-PLAN-SIGNAL
059200        THRU 2419-LOOKUP-PLAN-SIGNAL-EXIT.
059300    PERFORM 242-COMPUTE-CAPACITY-ROLLOUT
059400        THRU 2429-COMPUTE-CAPACITY-ROLLOUT-EXIT.
059500    PERFORM 243-COMPUTE-INTENTIONS
059600        THRU 2439-COMPUTE-INTENTIONS-EXIT.
059700    PERFORM 244-COMPUTE-PRODUCTION
059800        THRU 2449-COMPUTE-PRODUCTION-EXIT.
059900    PERFORM 245-COMPUTE-FLUX-RATES
060000        THRU 2459-COMPUTE-FLUX-RATES-EXIT.
060100    PERFORM 246-SOCIAL-NORM-ADOPTION
060200        THRU 2469-SOCIAL-NORM-ADOPTION-EXIT.
060300    PERFORM 247-LOCAL-COMPOST
060400        THRU 2479-LOCAL-COMPOST-EXIT.
060500    PERFORM 248-COLLECT
060600        THRU 2489-COLLECT-EXIT.
060700    PERFORM 249-RECYCLING-CENTRE
060800        THRU 2499-A-RECYCLING-CENTRE-EXIT.
060900    PERFORM 250-RESIDUAL-WASTE
061000        THRU 2509-RESIDUAL-WASTE-EXIT.
061100    PERFORM 251-DISTRIBUTE-TO-HOUSEHOLDS
061200        THRU 2519-DISTRIBUTE-TO-HOUSEHOLDS-EXIT.
061300    PERFORM 252-VALIDATE-HOUSEHOLD-TOTALS
061400        THRU 2529-VALIDATE-HOUSEHOLD-TOTALS-EXIT.
061500    PERFORM 253-COMPUTE-INDICATORS
061600        THRU 2539-COMPUTE-INDICATORS-EXIT.
061700    PERFORM 254-WRITE-TRAJECTORY-ROW
061800        THRU 2549-WRITE-TRAJECTORY-ROW-EXIT.
0619002499-PROCESS-ONE-YEAR-EXIT.
062000    EXIT.
062100 EJECT
062200******************************************************************
062300*     LOOK UP THIS YEAR'S SIGMOIDABP() FROM THE LOADED CURVE
062400******************************************************************
062500241-LOOKUP-PLAN-SIGNAL.
062600    MOVE ZERO TO WS-ALPHA-PG-CURVE.
062700    IF PS-SIGNAL-YEARS-LOADED > ZERO
062800        PERFORM 2412-CHECK-SIGNAL-ENTRY
062900            THRU 24129-CHECK-SIGNAL-ENTRY-EXIT
063000            VARYING PS-SIGNAL-IX FROM 1 BY 1
063100            UNTIL PS-SIGNAL-IX > PS-SIGNAL-YEARS-LOADED
063200    END-IF.
0633002419-LOOKUP-PLAN-SIGNAL-EXIT.
063400    EXIT.
063500 EJECT
063600******************************************************************
063700*     ONE SIGNAL-TABLE ENTRY - PICK IT UP IF ITS YEAR MATCHES
063800******************************************************************
0639002412-CHECK-SIGNAL-ENTRY.
064000    IF PS-SIGNAL-YEAR-OF-ENTRY (PS-SIGNAL-IX) = WS-YEAR-SUB
064100        MOVE PS-SIGNAL-VALUE-OF-ENTRY (PS-SIGNAL-IX)
064200            TO WS-ALPHA-PG-CURVE
064300    END-IF.
06440024129-CHECK-SIGNAL-ENTRY-EXIT.
064500    EXIT.
064600 EJECT
064700******************************************************************
064800*     LINEAR CAPACITY ROLLOUT - INITIAL TO TARGET OVER THE
064900*     ROLLOUT DURATION, ONE PARAGRAPH SHARED BY BOTH STREAMS
065000*     (1=HOME COMPOSTING, 2=DEDICATED COLLECTION) VIA THE
065100*     WCPARAM REDEFINES TABLE VIEW.
065200******************************************************************
065300242-COMPUTE-CAPACITY-ROLLOUT.
065400    PERFORM 2422-ROLLOUT-ONE-STREAM
065500        THRU 24229-ROLLOUT-ONE-STREAM-EXIT
065600        VARYING WS-STREAM-SUB FROM 1 BY 1
065700        UNTIL WS-STREAM-SUB > 2.
0658002429-COMPUTE-CAPACITY-ROLLOUT-EXIT.
065900    EXIT.
066000 EJECT
066100******************************************************************
066200*     ONE STREAM'S CAPACITY FOR THIS YEAR - LINEAR RAMP UNTIL THE
066300*     ROLLOUT DURATION IS REACHED, THEN HELD AT TARGET
066400******************************************************************
0665002422-ROLLOUT-ONE-STREAM.
066600    IF WS-YEAR-SUB > TP-ROLLOUT-DURATION (WS-STREAM-SUB)
066700        COMPUTE WS-SIGMOID-RESULT ROUNDED =
066800            TP-CAP-TARGET (WS-STREAM-SUB)
066900    ELSE
067000        COMPUTE WS-SIGMOID-RESULT ROUNDED =
067100            TP-CAP-INITIAL (WS-STREAM-SUB) +
067200            (TP-CAP-TARGET (WS-STREAM-SUB) -
067300             TP-CAP-INITIAL (WS-STREAM-SUB)) *
067400            (WS-YEAR-SUB / TP-ROLLOUT-DURATION (WS-STREAM-SUB))
067500    END-IF.
067600    IF WS-STREAM-SUB = 1
067700        MOVE WS-SIGMOID-RESULT TO TY-COMPOST-CAPACITY (TY-IX)
067800    ELSE
067900        MOVE WS-SIGMOID-RESULT TO TY-COLLECTION-CAPACITY (TY-IX)
068000    END-IF.
06810024229-ROLLOUT-ONE-STREAM-EXIT.
068200    EXIT.
068300 EJECT
068400******************************************************************
068500*     FOUR SIGMOID INTENTION CURVES + GREEN-REDUCTION PLAN CURVE
068600******************************************************************
068700243-COMPUTE-INTENTIONS.
068710*    WT0053 - COMPOST/SORT INTENTION CURVES NOW BASELINE OFF
068720*    EACH CURVE'S OWN INITIAL VALUE, PER PLANNING'S DOCUMENTED
068730*    FORMULA - NOT THE CARRIED "-MAX" FIELDS BELOW.
068740    COMPUTE WS-SIGMOID-X = WS-YEAR-SUB - 1 + TBI-COMPOST-FOOD.
068750    MOVE TP-INFLECTION-COMPOST TO WS-SIGMOID-TI.
068760    PERFORM 224-EVALUATE-SIGMOID THRU 2249-EVALUATE-SIGMOID-EXIT.
068770    COMPUTE TY-ALPHA-CF (TY-IX) ROUNDED =
068780            TP-ALPHA-CF-INITIAL +
068790            (1 - TP-ALPHA-CF-INITIAL) * WS-SIGMOID-RESULT.
068800    IF TY-ALPHA-CF (TY-IX) > 1.000000
068810        MOVE 1.000000 TO TY-ALPHA-CF (TY-IX)
068820    END-IF.
068830
068840    COMPUTE WS-SIGMOID-X = WS-YEAR-SUB - 1 + TBI-COMPOST-GREEN.
068850    MOVE TP-INFLECTION-COMPOST TO WS-SIGMOID-TI.
068860    PERFORM 224-EVALUATE-SIGMOID THRU 2249-EVALUATE-SIGMOID-EXIT.
068870    COMPUTE TY-ALPHA-CG (TY-IX) ROUNDED =
068880            TP-ALPHA-CG-INITIAL +
068890            (1 - TP-ALPHA-CG-INITIAL) * WS-SIGMOID-RESULT.
068900    IF TY-ALPHA-CG (TY-IX) > 1.000000
068910        MOVE 1.000000 TO TY-ALPHA-CG (TY-IX)
068920    END-IF.
068930
068940    COMPUTE WS-SIGMOID-X = WS-YEAR-SUB + TBI-COLLECT-FOOD.
068950    MOVE TP-INFLECTION-SORT TO WS-SIGMOID-TI.
068960    PERFORM 224-EVALUATE-SIGMOID THRU 2249-EVALUATE-SIGMOID-EXIT.
068970    COMPUTE TY-ALPHA-SF (TY-IX) ROUNDED =
068980            TP-ALPHA-SF-INITIAL +
068990            (1 - TP-ALPHA-SF-INITIAL) * WS-SIGMOID-RESULT.
069000
069010    COMPUTE WS-SIGMOID-X = WS-YEAR-SUB + TBI-COLLECT-GREEN.
069020    MOVE TP-INFLECTION-SORT TO WS-SIGMOID-TI.
069030    PERFORM 224-EVALUATE-SIGMOID THRU 2249-EVALUATE-SIGMOID-EXIT.
069040    COMPUTE TY-ALPHA-SG (TY-IX) ROUNDED =
069050            TP-ALPHA-SG-INITIAL +
069060            (TP-ALPHA-SG-MAX - TP-ALPHA-SG-INITIAL) * WS-SIGMOID-RESULT.
069070*    WT0053 - THE PLAN-SIGNAL VALUE PARA 241 LOADED INTO
069080*    WS-ALPHA-PG-CURVE IS THE ONLY GREEN-REDUCTION-PLAN CURVE
069090*    THIS PROGRAM USES (SEE PARA 244).  THE INTERNALLY-COMPUTED
069100*    SIGMOID THAT USED TO SIT HERE AND OVERWRITE IT HAS BEEN
069110*    REMOVED.  TP-INFLECTION-GREEN-REDUCTION, TP-ALPHA-SF-MAX,
069120*    TP-ALPHA-CF-MAX AND TP-ALPHA-CG-MAX ARE UNUSED BY THE
069130*    CURRENT FORMULA - CARRIED FOR PLANNING'S BENEFIT ONLY.
0694002439-COMPUTE-INTENTIONS-EXIT.
069500    EXIT.
069600 EJECT
072000******************************************************************
072100*     POPULATION GROWTH AND BIOWASTE PRODUCTION
072200******************************************************************
072300244-COMPUTE-PRODUCTION.
072400    SET TY-IX TO WS-YEAR-SUB.
072500    COMPUTE TY-POPULATION (TY-IX) ROUNDED =
072600            TY-POPULATION (TY-IX - 1) * (1 + TP-GROWTH-RATE).
072700    COMPUTE WS-BPG-BASE ROUNDED =
072800            TP-BASELINE-GREEN-PER-CAPITA *
072900            (1 - TP-ALPHA-PG-TARGET * WS-ALPHA-PG-CURVE).
073000    COMPUTE TY-GREEN-PRODUCED (TY-IX) ROUNDED =
073100            WS-BPG-BASE * TY-POPULATION (TY-IX).
073200    COMPUTE WS-BPF-BASE ROUNDED =
073300            TP-BASELINE-FOOD-PER-CAPITA *
073400            (1 - TP-ALPHA-PF-TARGET * WS-ALPHA-PG-CURVE * WS-EINIT).
073500    COMPUTE TY-FOOD-PRODUCED (TY-IX) ROUNDED =
073600            WS-BPF-BASE * TY-POPULATION (TY-IX).
0737002449-COMPUTE-PRODUCTION-EXIT.
073800    EXIT.
073900 EJECT
074000******************************************************************
074100*     FLUX RATES - CLAMP EACH INTENTION SO THE SUM OF ITS TWO
074200*     DESTINATIONS NEVER EXCEEDS 100 PERCENT OF PRODUCTION
074300******************************************************************
074400245-COMPUTE-FLUX-RATES.
074500    IF (TY-ALPHA-CF (TY-IX) + TY-ALPHA-SF (TY-IX)) > 1.000000
074600        COMPUTE TY-ALPHA-SF (TY-IX) ROUNDED =
074700                1.000000 - TY-ALPHA-CF (TY-IX)
074800    END-IF.
074900    IF (TY-ALPHA-CG (TY-IX) + TY-ALPHA-SG (TY-IX)) > 1.000000
075000        COMPUTE TY-ALPHA-SG (TY-IX) ROUNDED =
075100                1.000000 - TY-ALPHA-CG (TY-IX)
075200    END-IF.
0753002459-COMPUTE-FLUX-RATES-EXIT.
075400    EXIT.
075500 EJECT
075600******************************************************************
075700*     HOUSEHOLD-LEVEL SOCIAL-NORM ADOPTION - OVERRIDES ALPHA-CF
075800*     WITH THE ACTUAL ADOPTED FRACTION AMONG THE HOUSEHOLD TABLE
075900******************************************************************
076000246-SOCIAL-NORM-ADOPTION.
076100    PERFORM 2461-CHECK-HOUSEHOLD-ADOPTION
076200        THRU 24619-CHECK-HOUSEHOLD-ADOPTION-EXIT
076300        VARYING HH-IX FROM 1 BY 1
076400        UNTIL HH-IX > HH-HOUSEHOLD-COUNT.
076500    MOVE ZERO TO WS-ADOPTED-COUNT.
076600    PERFORM 2462-COUNT-ADOPTED-HOUSEHOLD
076700        THRU 24629-COUNT-ADOPTED-HOUSEHOLD-EXIT
076800        VARYING HH-IX FROM 1 BY 1
076900        UNTIL HH-IX > HH-HOUSEHOLD-COUNT.
077000    COMPUTE WS-ADOPTION-FRACTION ROUNDED =
077100            WS-ADOPTED-COUNT / HH-HOUSEHOLD-COUNT.
077200    MOVE WS-ADOPTION-FRACTION TO TY-ALPHA-CF (TY-IX).
0773002469-SOCIAL-NORM-ADOPTION-EXIT.
077400    EXIT.
077500 EJECT
077600******************************************************************
077700*     ONE HOUSEHOLD - ONCE ADOPTED, ALWAYS ADOPTED (IRREVERSIBLE)
077800******************************************************************
0779002461-CHECK-HOUSEHOLD-ADOPTION.
078000    IF HH-NOT-YET-ADOPTED (HH-IX)
078100        IF TY-ALPHA-CF (TY-IX) >=
078200                HH-THRESHOLD-FOOD-COMPOST (HH-IX)
078300            SET HH-HAS-ADOPTED-FOOD-COMPOST (HH-IX) TO TRUE
078400        END-IF
078500    END-IF.
07860024619-CHECK-HOUSEHOLD-ADOPTION-EXIT.
078700    EXIT.
078800 EJECT
078900******************************************************************
079000*     TALLY ONE HOUSEHOLD TOWARD THE TERRITORY'S ADOPTED COUNT
079100******************************************************************
0792002462-COUNT-ADOPTED-HOUSEHOLD.
079300    IF HH-HAS-ADOPTED-FOOD-COMPOST (HH-IX)
079400        ADD 1 TO WS-ADOPTED-COUNT
079500    END-IF.
07960024629-COUNT-ADOPTED-HOUSEHOLD-EXIT.
079700    EXIT.
079800 EJECT
079900******************************************************************
080000*     LOCAL (HOME) COMPOSTING - CAPACITY CONSTRAINED, GREEN
080100*     SURPLUS REMOVED FIRST BEFORE FOOD SURPLUS IS DECLARED
080200******************************************************************
080300247-LOCAL-COMPOST.
080400    COMPUTE TY-GREEN-COMPOSTED (TY-IX) ROUNDED =
080500            TY-GREEN-PRODUCED (TY-IX) * TY-ALPHA-CG (TY-IX).
080600    IF TY-GREEN-COMPOSTED (TY-IX) > TY-COMPOST-CAPACITY (TY-IX)
080700        COMPUTE TY-GREEN-COMPOST-SURP (TY-IX) ROUNDED =
080800                TY-GREEN-COMPOSTED (TY-IX) -
080900                TY-COMPOST-CAPACITY (TY-IX)
081000        MOVE TY-COMPOST-CAPACITY (TY-IX)
081100            TO TY-GREEN-COMPOSTED (TY-IX)
081200    ELSE
081300        MOVE ZERO TO TY-GREEN-COMPOST-SURP (TY-IX)
081400    END-IF.
081500    COMPUTE TY-FOOD-COMPOSTED (TY-IX) ROUNDED =
081600            TY-FOOD-PRODUCED (TY-IX) * TY-ALPHA-CF (TY-IX).
081700    COMPUTE WS-SIGMOID-RESULT ROUNDED =
081800            TY-COMPOST-CAPACITY (TY-IX) - TY-GREEN-COMPOSTED (TY-IX).
081900    IF TY-FOOD-COMPOSTED (TY-IX) > WS-SIGMOID-RESULT
082000        COMPUTE TY-FOOD-COMPOST-SURP (TY-IX) ROUNDED =
082100                TY-FOOD-COMPOSTED (TY-IX) - WS-SIGMOID-RESULT
082200        MOVE WS-SIGMOID-RESULT TO TY-FOOD-COMPOSTED (TY-IX)
082300    ELSE
082400        MOVE ZERO TO TY-FOOD-COMPOST-SURP (TY-IX)
082500    END-IF.
0826002479-LOCAL-COMPOST-EXIT.
082700    EXIT.
082800 EJECT
082900******************************************************************
083000*     DEDICATED COLLECTION - CAPACITY CONSTRAINED, GREEN SURPLUS
083100*     REMOVED FIRST BEFORE FOOD SURPLUS IS DECLARED
083200******************************************************************
083300248-COLLECT.
083400    COMPUTE TY-GREEN-COLLECTED (TY-IX) ROUNDED =
083500            TY-GREEN-PRODUCED (TY-IX) * TY-ALPHA-SG (TY-IX).
083600    IF TY-GREEN-COLLECTED (TY-IX) > TY-COLLECTION-CAPACITY (TY-IX)
083700        COMPUTE TY-GREEN-COLLECT-SURP (TY-IX) ROUNDED =
083800                TY-GREEN-COLLECTED (TY-IX) -
083900                TY-COLLECTION-CAPACITY (TY-IX)
084000        MOVE TY-COLLECTION-CAPACITY (TY-IX)
084100            TO TY-GREEN-COLLECTED (TY-IX)
084200    ELSE
084300        MOVE ZERO TO TY-GREEN-COLLECT-SURP (TY-IX)
084400    END-IF.
084410*    WT0054 - THE HOME-COMPOSTING SURPLUS FROM 247 IS EXTRA
084420*    INTENDED DEMAND ON DEDICATED COLLECTION, NOT JUST A
084430*    REPORTED-AND-DROPPED NUMBER.
084500    COMPUTE TY-FOOD-COLLECTED (TY-IX) ROUNDED =
084600            TY-FOOD-PRODUCED (TY-IX) * TY-ALPHA-SF (TY-IX) +
084610            TY-FOOD-COMPOST-SURP (TY-IX).
084700    COMPUTE WS-SIGMOID-RESULT ROUNDED =
084800            TY-COLLECTION-CAPACITY (TY-IX) -
084900            TY-GREEN-COLLECTED (TY-IX).
085000    IF TY-FOOD-COLLECTED (TY-IX) > WS-SIGMOID-RESULT
085100        COMPUTE TY-FOOD-COLLECT-SURP (TY-IX) ROUNDED =
085200                TY-FOOD-COLLECTED (TY-IX) - WS-SIGMOID-RESULT
085300        MOVE WS-SIGMOID-RESULT TO TY-FOOD-COLLECTED (TY-IX)
085400    ELSE
085500        MOVE ZERO TO TY-FOOD-COLLECT-SURP (TY-IX)
085600    END-IF.
0857002489-COLLECT-EXIT.
085800    EXIT.
085900 EJECT
086000******************************************************************
086100*     RECYCLING CENTRE - GREEN-WASTE VALORISATION OF WHATEVER
086200*     WAS NEITHER HOME-COMPOSTED NOR COLLECTED
086300******************************************************************
086400249-RECYCLING-CENTRE.
086410*    WT0054 - ALPHA-VG (REMAINDER TO VALORISATION) IS THE SAME
086420*    FRACTION Bv(y) IS DRIVEN BY - COMPUTE IT HERE, ALONGSIDE IT.
086430    COMPUTE TY-ALPHA-VG (TY-IX) ROUNDED =
086440            1 - TY-ALPHA-CG (TY-IX) - TY-ALPHA-SG (TY-IX).
086500    COMPUTE TY-VALOR-GREEN (TY-IX) ROUNDED =
086600            TY-GREEN-PRODUCED (TY-IX) - TY-GREEN-COMPOSTED (TY-IX)
086700            - TY-GREEN-COLLECTED (TY-IX).
086800    IF TY-VALOR-GREEN (TY-IX) < ZERO
086900        MOVE ZERO TO TY-VALOR-GREEN (TY-IX)
087000    END-IF.
0871002499-A-RECYCLING-CENTRE-EXIT.
087200    EXIT.
087300 EJECT
087400******************************************************************
087500*     RESIDUAL FOOD WASTE - WHATEVER WAS NOT DIVERTED
087600******************************************************************
087700250-RESIDUAL-WASTE.
087800    COMPUTE TY-RESIDUAL-FOOD (TY-IX) ROUNDED =
087900            TY-FOOD-PRODUCED (TY-IX) - TY-FOOD-COMPOSTED (TY-IX)
088000            - TY-FOOD-COLLECTED (TY-IX).
088010*    WT0053 - A NEGATIVE RESIDUAL MEANS COMPOSTED PLUS COLLECTED
088020*    EXCEEDED PRODUCED - AN INVALID STATE.  FLAG IT ON THE LOG,
088030*    THE SAME AS THE HOUSEHOLD-VALIDATOR MISMATCHES BELOW.  DO
088040*    NOT SILENTLY CLAMP IT AWAY.
088100    IF TY-RESIDUAL-FOOD (TY-IX) < ZERO
088110        DISPLAY 'RESIDUAL-FOOD NEGATIVE TERR ' TP-TERRITORY-ID
088120                ' YEAR ' WS-YEAR-SUB
088130                ' VALUE=' TY-RESIDUAL-FOOD (TY-IX)
088200    END-IF.
0884002509-RESIDUAL-WASTE-EXIT.
088500    EXIT.
088600 EJECT
088700******************************************************************
088800*     DISTRIBUTE THE TERRITORY'S YEARLY TOTALS EQUALLY ACROSS
088900*     EVERY HOUSEHOLD IN THE TABLE (ASSIGNFLOWS)
089000******************************************************************
089100251-DISTRIBUTE-TO-HOUSEHOLDS.
089200    PERFORM 2512-ASSIGN-HOUSEHOLD-FLOWS
089300        THRU 25129-ASSIGN-HOUSEHOLD-FLOWS-EXIT
089400        VARYING HH-IX FROM 1 BY 1
089500        UNTIL HH-IX > HH-HOUSEHOLD-COUNT.
0896002519-DISTRIBUTE-TO-HOUSEHOLDS-EXIT.
089700    EXIT.
089800 EJECT
089900******************************************************************
090000*     ASSIGN ONE HOUSEHOLD ITS EQUAL SHARE OF THE TERRITORY'S
090100*     YEARLY TOTALS (ASSIGNFLOWS)
090200******************************************************************
0903002512-ASSIGN-HOUSEHOLD-FLOWS.
090400    COMPUTE HH-FOOD-PRODUCED (HH-IX) ROUNDED =
090500            TY-FOOD-PRODUCED (TY-IX) / HH-HOUSEHOLD-COUNT.
090600    COMPUTE HH-GREEN-PRODUCED (HH-IX) ROUNDED =
090700            TY-GREEN-PRODUCED (TY-IX) / HH-HOUSEHOLD-COUNT.
090800    COMPUTE HH-FOOD-HOME-COMPOSTED (HH-IX) ROUNDED =
090900            TY-FOOD-COMPOSTED (TY-IX) / HH-HOUSEHOLD-COUNT.
091000    COMPUTE HH-FOOD-COLLECTED (HH-IX) ROUNDED =
091100            TY-FOOD-COLLECTED (TY-IX) / HH-HOUSEHOLD-COUNT.
091200    COMPUTE HH-FOOD-RESIDUAL (HH-IX) ROUNDED =
091300            TY-RESIDUAL-FOOD (TY-IX) / HH-HOUSEHOLD-COUNT.
091400    COMPUTE HH-GREEN-HOME-COMPOSTED (HH-IX) ROUNDED =
091500            TY-GREEN-COMPOSTED (TY-IX) / HH-HOUSEHOLD-COUNT.
091600    COMPUTE HH-GREEN-COLLECTED (HH-IX) ROUNDED =
091700            TY-GREEN-COLLECTED (TY-IX) / HH-HOUSEHOLD-COUNT.
091800    COMPUTE HH-GREEN-VALORISATION (HH-IX) ROUNDED =
091900            TY-VALOR-GREEN (TY-IX) / HH-HOUSEHOLD-COUNT.
09200025129-ASSIGN-HOUSEHOLD-FLOWS-EXIT.
092100    EXIT.
092200 EJECT
092300******************************************************************
092400*     HOUSEHOLD-AGGREGATION VALIDATOR - SUM THE EIGHT HOUSEHOLD
092500*     FLOW FIELDS AND COMPARE TO THE TERRITORY ARRAYS, TOLERANCE
092600*     0.001.  LOGS A MISMATCH LINE PER FIELD - DOES NOT ABEND.
092700******************************************************************
092800252-VALIDATE-HOUSEHOLD-TOTALS.
092900    INITIALIZE WS-HH-SUM-FOOD-PRODUCED WS-HH-SUM-GREEN-PRODUCED
093000               WS-HH-SUM-FOOD-COMPOSTED WS-HH-SUM-FOOD-COLLECTED
093100               WS-HH-SUM-FOOD-RESIDUAL WS-HH-SUM-GREEN-COMPOSTED
093200               WS-HH-SUM-GREEN-COLLECTED WS-HH-SUM-GREEN-VALOR.
093300    SET VALIDATE-YEAR-PASSED TO TRUE.
093400    PERFORM 2522-SUM-ONE-HOUSEHOLD
093500        THRU 25229-SUM-ONE-HOUSEHOLD-EXIT
093600        VARYING HH-IX FROM 1 BY 1
093700        UNTIL HH-IX > HH-HOUSEHOLD-COUNT.
093800    COMPUTE WS-VALIDATE-DIFF =
093900            WS-HH-SUM-FOOD-PRODUCED - TY-FOOD-PRODUCED (TY-IX).
094000    IF WS-VALIDATE-DIFF < ZERO
094100        COMPUTE WS-VALIDATE-DIFF = ZERO - WS-VALIDATE-DIFF
094200    END-IF.
094300    IF WS-VALIDATE-DIFF > WS-VALIDATE-TOLERANCE
094400        DISPLAY 'HH VALIDATE MISMATCH FOOD-PRODUCED TERR '
094500                TP-TERRITORY-ID ' YEAR ' WS-YEAR-SUB
094600                ' HH-SUM=' WS-HH-SUM-FOOD-PRODUCED
094700                ' TERR=' TY-FOOD-PRODUCED (TY-IX)
094800        SET VALIDATE-YEAR-FAILED TO TRUE
094900    END-IF.
095000    COMPUTE WS-VALIDATE-DIFF =
095100            WS-HH-SUM-FOOD-COMPOSTED - TY-FOOD-COMPOSTED (TY-IX).
095200    IF WS-VALIDATE-DIFF < ZERO
095300        COMPUTE WS-VALIDATE-DIFF = ZERO - WS-VALIDATE-DIFF
095400    END-IF.
095500    IF WS-VALIDATE-DIFF > WS-VALIDATE-TOLERANCE
095600        DISPLAY 'HH VALIDATE MISMATCH FOOD-COMPOSTED TERR '
095700                TP-TERRITORY-ID ' YEAR ' WS-YEAR-SUB
095800                ' HH-SUM=' WS-HH-SUM-FOOD-COMPOSTED
095900                ' TERR=' TY-FOOD-COMPOSTED (TY-IX)
096000        SET VALIDATE-YEAR-FAILED TO TRUE
096100    END-IF.
096200    COMPUTE WS-VALIDATE-DIFF =
096300            WS-HH-SUM-FOOD-COLLECTED - TY-FOOD-COLLECTED (TY-IX).
096400    IF WS-VALIDATE-DIFF < ZERO
096500        COMPUTE WS-VALIDATE-DIFF = ZERO - WS-VALIDATE-DIFF
096600    END-IF.
096700    IF WS-VALIDATE-DIFF > WS-VALIDATE-TOLERANCE
096800        DISPLAY 'HH VALIDATE MISMATCH FOOD-COLLECTED TERR '
096900                TP-TERRITORY-ID ' YEAR ' WS-YEAR-SUB
097000                ' HH-SUM=' WS-HH-SUM-FOOD-COLLECTED
097100                ' TERR=' TY-FOOD-COLLECTED (TY-IX)
097200        SET VALIDATE-YEAR-FAILED TO TRUE
097300    END-IF.
097400    COMPUTE WS-VALIDATE-DIFF =
097500            WS-HH-SUM-GREEN-COMPOSTED - TY-GREEN-COMPOSTED (TY-IX)
097600    IF WS-VALIDATE-DIFF < ZERO
097700        COMPUTE WS-VALIDATE-DIFF = ZERO - WS-VALIDATE-DIFF
097800    END-IF.
097900    IF WS-VALIDATE-DIFF > WS-VALIDATE-TOLERANCE
098000        DISPLAY 'HH VALIDATE MISMATCH GREEN-COMPOSTED TERR '
098100                TP-TERRITORY-ID ' YEAR ' WS-YEAR-SUB
098200                ' HH-SUM=' WS-HH-SUM-GREEN-COMPOSTED
098300                ' TERR=' TY-GREEN-COMPOSTED (TY-IX)
098400        SET VALIDATE-YEAR-FAILED TO TRUE
098500    END-IF.
098600    COMPUTE WS-VALIDATE-DIFF =
098700            WS-HH-SUM-GREEN-COLLECTED - TY-GREEN-COLLECTED (TY-IX)
098800    IF WS-VALIDATE-DIFF < ZERO
098900        COMPUTE WS-VALIDATE-DIFF = ZERO - WS-VALIDATE-DIFF
099000    END-IF.
099100    IF WS-VALIDATE-DIFF > WS-VALIDATE-TOLERANCE
099200        DISPLAY 'HH VALIDATE MISMATCH GREEN-COLLECTED TERR '
099300                TP-TERRITORY-ID ' YEAR ' WS-YEAR-SUB
099400                ' HH-SUM=' WS-HH-SUM-GREEN-COLLECTED
099500                ' TERR=' TY-GREEN-COLLECTED (TY-IX)
099600        SET VALIDATE-YEAR-FAILED TO TRUE
099700    END-IF.
099800252-VALIDATE-DISPLAY-RESULT.
099900    IF VALIDATE-YEAR-FAILED
100000        DISPLAY 'HH VALIDATE - TERR ' TP-TERRITORY-ID
100100                ' YEAR ' WS-YEAR-SUB ' FAILED'
100200    END-IF.
1003002529-VALIDATE-HOUSEHOLD-TOTALS-EXIT.
100400    EXIT.
100500 EJECT
100600******************************************************************
100700*     ADD ONE HOUSEHOLD'S EIGHT FLOW FIELDS INTO THE RUNNING SUMS
100800******************************************************************
1009002522-SUM-ONE-HOUSEHOLD.
101000    ADD HH-FOOD-PRODUCED (HH-IX) TO WS-HH-SUM-FOOD-PRODUCED.
101100    ADD HH-GREEN-PRODUCED (HH-IX) TO WS-HH-SUM-GREEN-PRODUCED.
101200    ADD HH-FOOD-HOME-COMPOSTED (HH-IX)
101300        TO WS-HH-SUM-FOOD-COMPOSTED.
101400    ADD HH-FOOD-COLLECTED (HH-IX) TO WS-HH-SUM-FOOD-COLLECTED.
101500    ADD HH-FOOD-RESIDUAL (HH-IX) TO WS-HH-SUM-FOOD-RESIDUAL.
101600    ADD HH-GREEN-HOME-COMPOSTED (HH-IX)
101700        TO WS-HH-SUM-GREEN-COMPOSTED.
101800    ADD HH-GREEN-COLLECTED (HH-IX) TO WS-HH-SUM-GREEN-COLLECTED.
101900    ADD HH-GREEN-VALORISATION (HH-IX) TO WS-HH-SUM-GREEN-VALOR.
10200025229-SUM-ONE-HOUSEHOLD-EXIT.
102100    EXIT.
102200 EJECT
102300******************************************************************
102400*     COVERAGE / PER-CAPITA INDICATORS - ZERO WHEN POPULATION IS
102500*     ZERO (NO DIVISION BY ZERO)
102600******************************************************************
102700253-COMPUTE-INDICATORS.
102800    IF TY-POPULATION (TY-IX) = ZERO
102900        MOVE ZERO TO WS-NB-HAB-DESSERVI
103000        MOVE ZERO TO WS-PROP-POP-DESSERVI
103100        MOVE ZERO TO WS-KG-OMR-HAB
103200    ELSE
103300        COMPUTE WS-HAB-DESSERVI-CANDIDATE ROUNDED =
103400                TY-COLLECTION-CAPACITY (TY-IX) /
103500                WS-COLLECTION-TARGET-KG
103600        IF WS-HAB-DESSERVI-CANDIDATE > TY-POPULATION (TY-IX)
103700            MOVE TY-POPULATION (TY-IX) TO WS-NB-HAB-DESSERVI
103800        ELSE
103900            MOVE WS-HAB-DESSERVI-CANDIDATE TO WS-NB-HAB-DESSERVI
104000        END-IF
104100        COMPUTE WS-PROP-POP-DESSERVI ROUNDED =
104200                WS-NB-HAB-DESSERVI / TY-POPULATION (TY-IX)
104300        COMPUTE WS-KG-OMR-HAB ROUNDED =
104400                (TY-RESIDUAL-FOOD (TY-IX) * 1000) /
104500                TY-POPULATION (TY-IX)
104600    END-IF.
104700    IF WS-NB-HAB-DESSERVI = ZERO
104800        MOVE ZERO TO WS-KG-COLLECT-HAB
104900    ELSE
105000        COMPUTE WS-KG-COLLECT-HAB ROUNDED =
105100                (TY-FOOD-COLLECTED (TY-IX) * 1000) /
105200                WS-NB-HAB-DESSERVI
105300    END-IF.
105400    SET TY-IX TO 1.
105500    IF TY-VALOR-GREEN (TY-IX) = ZERO
105600        MOVE ZERO TO WS-TAUX-REDUCTION-VERT
105700    ELSE
105800        COMPUTE WS-TAUX-REDUCTION-VERT ROUNDED =
105900                (TY-VALOR-GREEN (WS-YEAR-SUB) -
106000                 TY-VALOR-GREEN (TY-IX)) / TY-VALOR-GREEN (TY-IX)
106100    END-IF.
106200    SET TY-IX TO WS-YEAR-SUB.
1063002539-COMPUTE-INDICATORS-EXIT.
106400    EXIT.
106500 EJECT
106600******************************************************************
106700*     WRITE ONE YEARLY-TRAJECTORY ROW
106800******************************************************************
106900254-WRITE-TRAJECTORY-ROW.
107000    MOVE TP-TERRITORY-ID          TO TR-TERRITORY-ID.
107100    MOVE TY-POPULATION (TY-IX)    TO TR-POPULATION.
107200    MOVE TY-FOOD-PRODUCED (TY-IX) TO TR-FOOD-PRODUCED.
107300    MOVE TY-GREEN-PRODUCED (TY-IX) TO TR-GREEN-PRODUCED.
107400    MOVE TY-ALPHA-CF (TY-IX)      TO TR-ALPHA-CF.
107500    MOVE TY-ALPHA-CG (TY-IX)      TO TR-ALPHA-CG.
107600    MOVE TY-FOOD-COMPOSTED (TY-IX) TO TR-FOOD-COMPOSTED.
107700    MOVE TY-FOOD-COMPOST-SURP (TY-IX) TO TR-FOOD-COMPOST-SURPLUS.
107800    MOVE TY-GREEN-COMPOSTED (TY-IX) TO TR-GREEN-COMPOSTED.
107900    MOVE TY-GREEN-COMPOST-SURP (TY-IX) TO TR-GREEN-COMPOST-SURPLUS.
108000    MOVE TY-COMPOST-CAPACITY (TY-IX) TO TR-COMPOST-CAPACITY.
108100    MOVE TY-ALPHA-SF (TY-IX)      TO TR-ALPHA-SF.
108200    MOVE TY-ALPHA-SG (TY-IX)      TO TR-ALPHA-SG.
108300    MOVE TY-FOOD-COLLECTED (TY-IX) TO TR-FOOD-COLLECTED.
108400    MOVE TY-FOOD-COLLECT-SURP (TY-IX) TO TR-FOOD-COLLECT-SURPLUS.
108500    MOVE TY-GREEN-COLLECTED (TY-IX) TO TR-GREEN-COLLECTED.
108600    MOVE TY-GREEN-COLLECT-SURP (TY-IX) TO TR-GREEN-COLLECT-SURPLUS.
108700    MOVE TY-COLLECTION-CAPACITY (TY-IX) TO TR-COLLECTION-CAPACITY.
108800    MOVE TY-RESIDUAL-FOOD (TY-IX) TO TR-RESIDUAL-FOOD.
108900    MOVE TY-ALPHA-VG (TY-IX)      TO TR-ALPHA-VG.
109000    MOVE TY-VALOR-GREEN (TY-IX)   TO TR-VALOR-GREEN.
109100    MOVE TR-TERRITORY-ID          TO TR-E-TERRITORY-ID.
109200    MOVE TR-POPULATION            TO TR-E-POPULATION.
109300    MOVE TR-FOOD-PRODUCED         TO TR-E-FOOD-PRODUCED.
109400    MOVE TR-GREEN-PRODUCED        TO TR-E-GREEN-PRODUCED.
109500    MOVE TR-ALPHA-CF              TO TR-E-ALPHA-CF.
109600    MOVE TR-ALPHA-CG              TO TR-E-ALPHA-CG.
109700    MOVE TR-FOOD-COMPOSTED        TO TR-E-FOOD-COMPOSTED.
109800    MOVE TR-FOOD-COMPOST-SURPLUS  TO TR-E-FOOD-COMPOST-SURPLUS.
109900    MOVE TR-GREEN-COMPOSTED       TO TR-E-GREEN-COMPOSTED.
110000    MOVE TR-GREEN-COMPOST-SURPLUS TO TR-E-GREEN-COMPOST-SURPLUS.
110100    MOVE TR-COMPOST-CAPACITY      TO TR-E-COMPOST-CAPACITY.
110200    MOVE TR-ALPHA-SF              TO TR-E-ALPHA-SF.
110300    MOVE TR-ALPHA-SG              TO TR-E-ALPHA-SG.
110400    MOVE TR-FOOD-COLLECTED        TO TR-E-FOOD-COLLECTED.
110500    MOVE TR-FOOD-COLLECT-SURPLUS  TO TR-E-FOOD-COLLECT-SURPLUS.
110600    MOVE TR-GREEN-COLLECTED       TO TR-E-GREEN-COLLECTED.
110700    MOVE TR-GREEN-COLLECT-SURPLUS TO TR-E-GREEN-COLLECT-SURPLUS.
110800    MOVE TR-COLLECTION-CAPACITY   TO TR-E-COLLECTION-CAPACITY.
110900    MOVE TR-RESIDUAL-FOOD         TO TR-E-RESIDUAL-FOOD.
111000    MOVE TR-ALPHA-VG              TO TR-E-ALPHA-VG.
111100    MOVE TR-VALOR-GREEN           TO TR-E-VALOR-GREEN.
111200    WRITE TRAJECTORY-REC FROM TR-TRAJECTORY-EDIT-LINE.
111300    IF NOT TR-IO-OK
111400        DISPLAY WS-IO-ERROR-MSG 'TRAJRPT ' WS-TR-IO-STATUS
111500        GO TO EOJ99-ABEND
111600    END-IF.
111700    ADD 1 TO WS-YEAR-ROWS-WRITTEN.
1118002549-WRITE-TRAJECTORY-ROW-EXIT.
111900    EXIT.
112000 EJECT
112100******************************************************************
112200*     DUMP THE FINAL HOUSEHOLD TABLE PLUS A TRAILER RECORD TO
112300*     THE HOUSEHOLD-WORK INTERCHANGE FILE
112400******************************************************************
11250025-WRITE-HOUSEHOLD-WORK.
112600    INITIALIZE HW-T-TOTAL-FOOD-PRODUCED HW-T-TOTAL-GREEN-PRODUCED
112700               HW-T-TOTAL-FOOD-COMPOSTED HW-T-TOTAL-FOOD-COLLECTED
112800               HW-T-TOTAL-FOOD-RESIDUAL HW-T-TOTAL-GREEN-COMPOSTED
112900               HW-T-TOTAL-GREEN-COLLECTED
113000               HW-T-TOTAL-GREEN-VALORISATION.
113100    PERFORM 255-WRITE-ONE-HOUSEHOLD-DETAIL
113200        THRU 2559-WRITE-ONE-HOUSEHOLD-DETAIL-EXIT
113300        VARYING HH-IX FROM 1 BY 1
113400        UNTIL HH-IX > HH-HOUSEHOLD-COUNT.
113500    MOVE 'T'                        TO HW-T-RECORD-TYPE.
113600    MOVE TP-TERRITORY-ID            TO HW-T-TERRITORY-ID.
113700    MOVE HH-HOUSEHOLD-COUNT         TO HW-T-HOUSEHOLD-COUNT.
113800    WRITE HOUSEHOLD-WORK-REC FROM HW-TRAILER-REC.
113900    IF NOT HW-IO-OK
114000        DISPLAY WS-IO-ERROR-MSG 'HHWORK ' WS-HW-IO-STATUS
114100        GO TO EOJ99-ABEND
114200    END-IF.
1143002599-WRITE-HOUSEHOLD-WORK-EXIT.
114400    EXIT.
114500 EJECT
114600******************************************************************
114700*     WRITE ONE HOUSEHOLD DETAIL ROW AND FOLD ITS FLOWS INTO THE
114800*     TERRITORY'S TRAILER TOTALS
114900******************************************************************
115000255-WRITE-ONE-HOUSEHOLD-DETAIL.
115100    MOVE 'D'                          TO HW-RECORD-TYPE.
115200    MOVE HH-TERRITORY-ID (HH-IX)      TO HW-TERRITORY-ID.
115300    MOVE HH-HOUSEHOLD-ID (HH-IX)      TO HW-HOUSEHOLD-ID.
115400    MOVE HH-HOUSEHOLD-SIZE (HH-IX)    TO HW-HOUSEHOLD-SIZE.
115500    MOVE HH-FOOD-PRODUCED (HH-IX)     TO HW-FOOD-PRODUCED.
115600    MOVE HH-GREEN-PRODUCED (HH-IX)    TO HW-GREEN-PRODUCED.
115700    MOVE HH-FOOD-HOME-COMPOSTED (HH-IX)
115800        TO HW-FOOD-HOME-COMPOSTED.
115900    MOVE HH-FOOD-COLLECTED (HH-IX)    TO HW-FOOD-COLLECTED.
116000    MOVE HH-FOOD-RESIDUAL (HH-IX)     TO HW-FOOD-RESIDUAL.
116100    MOVE HH-GREEN-HOME-COMPOSTED (HH-IX)
116200        TO HW-GREEN-HOME-COMPOSTED.
116300    MOVE HH-GREEN-COLLECTED (HH-IX)   TO HW-GREEN-COLLECTED.
116400    MOVE HH-GREEN-VALORISATION (HH-IX)
116500        TO HW-GREEN-VALORISATION.
116600    WRITE HOUSEHOLD-WORK-REC FROM HW-DETAIL-REC.
116700    IF NOT HW-IO-OK
116800        DISPLAY WS-IO-ERROR-MSG 'HHWORK ' WS-HW-IO-STATUS
116900        GO TO EOJ99-ABEND
117000    END-IF.
117100    ADD 1 TO WS-HOUSEHOLD-ROWS-WRITTEN.
117200    ADD HH-FOOD-PRODUCED (HH-IX) TO HW-T-TOTAL-FOOD-PRODUCED.
117300    ADD HH-GREEN-PRODUCED (HH-IX) TO HW-T-TOTAL-GREEN-PRODUCED.
117400    ADD HH-FOOD-HOME-COMPOSTED (HH-IX)
117500        TO HW-T-TOTAL-FOOD-COMPOSTED.
117600    ADD HH-FOOD-COLLECTED (HH-IX) TO HW-T-TOTAL-FOOD-COLLECTED.
117700    ADD HH-FOOD-RESIDUAL (HH-IX) TO HW-T-TOTAL-FOOD-RESIDUAL.
117800    ADD HH-GREEN-HOME-COMPOSTED (HH-IX)
117900        TO HW-T-TOTAL-GREEN-COMPOSTED.
118000    ADD HH-GREEN-COLLECTED (HH-IX)
118100        TO HW-T-TOTAL-GREEN-COLLECTED.
118200    ADD HH-GREEN-VALORISATION (HH-IX)
118300        TO HW-T-TOTAL-GREEN-VALORISATION.
1184002559-WRITE-ONE-HOUSEHOLD-DETAIL-EXIT.
118500    EXIT.
118600 EJECT
118700******************************************************************
118800*                        CLOSE FILES
118900******************************************************************
119000EOJ9-CLOSE-FILES.
119100    CLOSE TERRITORY-PARM-FILE.
119200    CLOSE PLAN-SIGNAL-FILE.
119300    CLOSE TRAJECTORY-FILE.
119400    CLOSE HOUSEHOLD-WORK-FILE.
119500    DISPLAY 'TERRITORIES READ:    ' WS-TERR-READ-CNT.
119600    DISPLAY 'TRAJECTORY ROWS OUT: ' WS-YEAR-ROWS-WRITTEN.
119700    DISPLAY 'HOUSEHOLD ROWS OUT:  ' WS-HOUSEHOLD-ROWS-WRITTEN.
119800    GO TO EOJ9999-EXIT.
119900EOJ99-ABEND.
120000    DISPLAY 'PROGRAM ABENDING DUE TO ERROR'.
120100EOJ9999-EXIT.
120200    EXIT.
