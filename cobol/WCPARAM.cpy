000100      ************************************************************
000200      *    WCPARAM  -  TERRITORY PARAMETER RECORD
000300      *    ONE ROW PER COLLECTION TERRITORY, READ ONCE AT INIT.
000400      *    INPUT DSN IS A COMMA-DELIMITED EXTRACT FROM PLANNING.
000500      *    EVERY NUMERIC TOKEN ARRIVES PRE-ALIGNED TO THE IMPLIED
000600      *    DECIMAL POSITION SHOWN BELOW (NO LITERAL '.').
000700      *-----------------------------------------------------------
000800      *    2025-11-04  BC  WT0001  ORIGINAL LAYOUT                  WT0001
000900      *-----------------------------------------------------------
001000       01  TP-TERRITORY-PARAMETER.
001100           05  TP-TERRITORY-ID              PIC 9(05).
001200           05  TP-ROLLOUT-DURATIONS.
001300               10  TP-DURATION-COMPOST-ROLLOUT     PIC 9(03)V9(02).
001400               10  TP-DURATION-COLLECTION-ROLLOUT  PIC 9(03)V9(02).
001500           05  TP-INFLECTION-COMPOST         PIC 9(03)V9(04).
001600           05  TP-INFLECTION-SORT            PIC 9(03)V9(04).
001700           05  TP-BASELINE-FOOD-PER-CAPITA   PIC 9(03)V9(06).
001800           05  TP-BASELINE-GREEN-PER-CAPITA  PIC 9(03)V9(06).
001900           05  TP-ALPHA-CF-INITIAL           PIC 9V9(06).
002000           05  TP-ALPHA-CG-INITIAL           PIC 9V9(06).
002100           05  TP-ALPHA-SF-INITIAL           PIC 9V9(06).
002110      *    WT0053 - SF-MAX/CF-MAX/CG-MAX UNUSED BY THE CURRENT
002120      *    INTENTION-CURVE FORMULA (SEE WCTRYSIM PARA 243) - CARRIED
002130      *    FOR PLANNING'S BENEFIT ONLY.
002200           05  TP-ALPHA-SF-MAX               PIC 9V9(06).
002300           05  TP-ALPHA-CF-MAX               PIC 9V9(06).
002400           05  TP-ALPHA-CG-MAX               PIC 9V9(06).
002500           05  TP-ALPHA-SG-INITIAL           PIC 9V9(06).
002600           05  TP-ALPHA-SG-MAX               PIC 9V9(06).
002700           05  TP-CAPACITY-PARMS.
002800               10  TP-KC-INITIAL             PIC 9(06)V9(03).
002900               10  TP-ALPHA-C-TARGET         PIC 9(06)V9(03).
003000               10  TP-KS-INITIAL             PIC 9(06)V9(03).
003100               10  TP-ALPHA-S-TARGET         PIC 9(06)V9(03).
003200           05  TP-POPULATION-INITIAL         PIC 9(09).
003300           05  TP-GROWTH-RATE                PIC 9V9(06).
003310      *    WT0053 - GREEN-REDUCTION INFLECTION POINT IS UNUSED BY
003320      *    WCTRYSIM (THE PLAN'S EFFECT ARRIVES ALREADY-CURVED IN
003330      *    THE ANTI-BIOWASTE-PLAN-SIGNAL FILE) - CARRIED FOR
003340      *    PLANNING'S BENEFIT ONLY.
003400           05  TP-INFLECTION-GREEN-REDUCTION PIC 9(03)V9(04).
003500           05  TP-ALPHA-PG-TARGET            PIC 9V9(06).
003600           05  TP-ALPHA-PF-TARGET            PIC 9V9(06).
003700           05  TP-HOUSEHOLD-SIZE             PIC 9V9(02).
003800           05  FILLER                        PIC X(04).
003900
004000      *    ALTERNATE TABLE VIEW - COMPOST/COLLECTION ROLLOUT DURATIONS.
004100      *    SHARE ONE PARAGRAPH BY INDEXING STREAM 1=COMPOST 2=COLLECT.
004200       01  TP-ROLLOUT-DURATIONS-TBL REDEFINES TP-ROLLOUT-DURATIONS.
004300           05  TP-ROLLOUT-DURATION           PIC 9(03)V9(02)
004400                                              OCCURS 2 TIMES.
004500
004600      *    ALTERNATE TABLE VIEW - COMPOST/COLLECTION CAPACITY PARMS.
004700      *    STREAM 1 = HOME COMPOSTING, STREAM 2 = DEDICATED COLLECTION.
004800       01  TP-CAPACITY-PARMS-TBL REDEFINES TP-CAPACITY-PARMS.
004900           05  TP-CAPACITY-PARM              OCCURS 2 TIMES.
005000               10  TP-CAP-INITIAL            PIC 9(06)V9(03).
005100               10  TP-CAP-TARGET             PIC 9(06)V9(03).
