000100      ************************************************************
000200      *    WCSIGNL  -  ANTI-BIOWASTE-PLAN-SIGNAL RECORD
000300      *    ONE ROW PER TERRITORY PER SIMULATED YEAR, SUPPLIED BY THE
000400      *    ENCLOSING PLANNING SYSTEM (THE "TERRITORY" DRIVER).  ROWS
000500      *    ARE SORTED BY TERRITORY THEN YEAR AND READ SEQUENTIALLY.
000600      *    THIS SHOP KEEPS NO KEYED ACCESS TO THIS FILE.
000700      *-----------------------------------------------------------
000800      *    2025-11-04  BC  WT0001  ORIGINAL LAYOUT                  WT0001
000900      *-----------------------------------------------------------
001000       01  PS-PLAN-SIGNAL-RECORD.
001100           05  PS-TERRITORY-ID               PIC 9(05).
001200           05  PS-YEAR-INDEX                 PIC 9(03).
001300           05  PS-SIGMOID-ABP                PIC 9V9(06).
001400           05  FILLER                        PIC X(05).
001500
001600      *    YEAR-INDEXED WORK TABLE HOLDING ONE TERRITORY'S FULL PLAN
001700      *    SIGNAL CURVE, LOADED SEQUENTIALLY UP FRONT AT TERRITORY
001800      *    INIT SO THE YEAR LOOP CAN INDEX IT DIRECTLY.
001900       01  PS-SIGNAL-WORK-AREA.
002000           05  PS-SIGNAL-YEARS-LOADED        PIC S9(04) COMP VALUE ZERO.
002100           05  FILLER                        PIC X(04).
002200           05  PS-SIGNAL-ENTRY OCCURS 1 TO 100 TIMES
002300                               DEPENDING ON PS-SIGNAL-YEARS-LOADED
002400                               INDEXED BY PS-SIGNAL-IX.
002500               10  PS-SIGNAL-YEAR-OF-ENTRY   PIC 9(03).
002600               10  PS-SIGNAL-VALUE-OF-ENTRY  PIC 9V9(06).
