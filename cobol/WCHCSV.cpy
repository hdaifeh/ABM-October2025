000100      ************************************************************
000200      *    WCHCSV   -  HOUSEHOLD-CSV OUTPUT RECORD
000300      *    WRITTEN ON DEMAND (NOT EVERY YEAR) - ONE HEADER LINE THEN
000400      *    ONE ROW PER HOUSEHOLD IN THE FINAL-YEAR TABLE.  16 FIELDS,
000500      *    SEMICOLON DELIMITED.  FOUR OF THE SIXTEEN ARE DERIVED ON
000600      *    READ (DIVERSION-RATE AND THE THREE PER-CAPITA FIELDS).
000700      *-----------------------------------------------------------
000800      *    2025-11-12  BC  WT0005  ORIGINAL LAYOUT                  WT0005
000900      *-----------------------------------------------------------
001000      *    UNEDITED WORK FIELDS - THE FOUR DERIVED FIELDS ARE COMPUTED
001100      *    BY WCHSRPT PARA 220-COMPUTE-DERIVED-FIELDS BEFORE EDIT.
001200       01  HC-HOUSEHOLD-CSV-WORK.
001300           05  HC-HOUSEHOLD-ID              PIC 9(09).
001400           05  HC-TERRITORY-ID               PIC 9(05).
001500           05  HC-HOUSEHOLD-SIZE             PIC 9V9(02).
001600           05  HC-FOOD-PRODUCED              PIC S9(04)V9(06).
001700           05  HC-GREEN-PRODUCED             PIC S9(04)V9(06).
001800           05  HC-TOTAL-PRODUCED             PIC S9(04)V9(06).
001900           05  HC-FOOD-COMPOST               PIC S9(04)V9(06).
002000           05  HC-FOOD-COLLECTION            PIC S9(04)V9(06).
002100           05  HC-FOOD-RESIDUAL              PIC S9(04)V9(06).
002200           05  HC-GREEN-COMPOST              PIC S9(04)V9(06).
002300           05  HC-GREEN-COLLECTION           PIC S9(04)V9(06).
002400           05  HC-GREEN-VALOR                PIC S9(04)V9(06).
002500           05  HC-DIVERSION-RATE             PIC S9V9(06).
002600           05  HC-FOOD-PER-CAPITA            PIC S9V9(06).
002700           05  HC-GREEN-PER-CAPITA           PIC S9V9(06).
002800           05  HC-RESIDUAL-PER-CAPITA        PIC S9V9(06).
002805           05  FILLER                        PIC X(04).
002810
002820      *    ALTERNATE TABLE VIEW - THE THREE PER-CAPITA FIELDS ABOVE,
002830      *    SAME ORDER (FOOD/GREEN/RESIDUAL), SO 220-COMPUTE-DERIVED-
002840      *    FIELDS CAN EDIT-CHECK THEM IN ONE PERFORM VARYING RATHER
002850      *    THAN THREE SEPARATE MOVE STATEMENTS.
002860       01  HC-PER-CAPITA-TBL REDEFINES HC-HOUSEHOLD-CSV-WORK.
002870           05  FILLER                        PIC X(108).
002880           05  HC-PER-CAPITA-OF-ENTRY        PIC S9V9(06)
002890                                              OCCURS 3 TIMES
002895                                              INDEXED BY HC-PC-IX.
002900
003000      *    HEADER LINE - WRITTEN ONCE, BEFORE THE FIRST DETAIL ROW.
003100      *    BUILT FIELD BY FIELD, NOT AS ONE LONG LITERAL, SO NO SOURCE
003200      *    LINE RUNS PAST AREA B.
003300       01  HC-CSV-HEADER-LINE.
003400           05  FILLER               PIC X(16) VALUE 'HOUSEHOLDID;TERR'.
003500           05  FILLER               PIC X(16) VALUE 'ITORYID;HOUSEHOL'.
003600           05  FILLER               PIC X(16) VALUE 'DSIZE;FOODPRODUC'.
003700           05  FILLER               PIC X(16) VALUE 'ED;GREENPRODUCED'.
003800           05  FILLER               PIC X(16) VALUE ';TOTALPRODUCED;F'.
003900           05  FILLER               PIC X(16) VALUE 'OODCOMPOST;FOODC'.
004000           05  FILLER               PIC X(16) VALUE 'OLLECTION;FOODRE'.
004100           05  FILLER               PIC X(16) VALUE 'SIDUAL;GREENCOMP'.
004200           05  FILLER               PIC X(16) VALUE 'OST;GREENCOLLECT'.
004300           05  FILLER               PIC X(16) VALUE 'ION;GREENVALOR;D'.
004400           05  FILLER               PIC X(16) VALUE 'IVERSIONRATE;FOO'.
004500           05  FILLER               PIC X(16) VALUE 'DPERCAPITA;GREEN'.
004600           05  FILLER               PIC X(16) VALUE 'PERCAPITA;RESIDU'.
004700           05  FILLER               PIC X(08) VALUE 'ALPERCAP'.
004800           05  FILLER               PIC X(01) VALUE 'I'.
004900           05  FILLER               PIC X(01) VALUE 'T'.
005000           05  FILLER               PIC X(01) VALUE 'A'.
005100           05  FILLER               PIC X(01) VALUE SPACE.
005200
005300      *    DETAIL LINE - EDITED, SEMICOLON DELIMITED.
005400       01  HC-CSV-DETAIL-LINE.
005500           05  HC-E-HOUSEHOLD-ID             PIC 9(09).
005600           05  FILLER                        PIC X(01) VALUE ';'.
005700           05  HC-E-TERRITORY-ID             PIC 9(05).
005800           05  FILLER                        PIC X(01) VALUE ';'.
005900           05  HC-E-HOUSEHOLD-SIZE           PIC 9.99.
006000           05  FILLER                        PIC X(01) VALUE ';'.
006100           05  HC-E-FOOD-PRODUCED            PIC -9999.999999.
006200           05  FILLER                        PIC X(01) VALUE ';'.
006300           05  HC-E-GREEN-PRODUCED           PIC -9999.999999.
006400           05  FILLER                        PIC X(01) VALUE ';'.
006500           05  HC-E-TOTAL-PRODUCED           PIC -9999.999999.
006600           05  FILLER                        PIC X(01) VALUE ';'.
006700           05  HC-E-FOOD-COMPOST             PIC -9999.999999.
006800           05  FILLER                        PIC X(01) VALUE ';'.
006900           05  HC-E-FOOD-COLLECTION          PIC -9999.999999.
007000           05  FILLER                        PIC X(01) VALUE ';'.
007100           05  HC-E-FOOD-RESIDUAL            PIC -9999.999999.
007200           05  FILLER                        PIC X(01) VALUE ';'.
007300           05  HC-E-GREEN-COMPOST            PIC -9999.999999.
007400           05  FILLER                        PIC X(01) VALUE ';'.
007500           05  HC-E-GREEN-COLLECTION         PIC -9999.999999.
007600           05  FILLER                        PIC X(01) VALUE ';'.
007700           05  HC-E-GREEN-VALOR              PIC -9999.999999.
007800           05  FILLER                        PIC X(01) VALUE ';'.
007900           05  HC-E-DIVERSION-RATE           PIC -9.999999.
008000           05  FILLER                        PIC X(01) VALUE ';'.
008100           05  HC-E-FOOD-PER-CAPITA          PIC -9.999999.
008200           05  FILLER                        PIC X(01) VALUE ';'.
008300           05  HC-E-GREEN-PER-CAPITA         PIC -9.999999.
008400           05  FILLER                        PIC X(01) VALUE ';'.
008500           05  HC-E-RESIDUAL-PER-CAPITA      PIC -9.999999.
