000100      ************************************************************
000200      *    WCTRAJ   -  YEARLY-TRAJECTORY OUTPUT RECORD
000300      *    ONE ROW PER TERRITORY PER SIMULATED YEAR.  21 FIELDS,
000400      *    SEMICOLON DELIMITED, WRITTEN IN YEAR ORDER WITHIN EACH
000500      *    TERRITORY (NATURAL CONTROL BREAK ON TERRITORY-ID).
000600      *-----------------------------------------------------------
000700      *    2025-11-05  BC  WT0002  ORIGINAL LAYOUT FOR TRAJECTORY   WT0002
000800      *-----------------------------------------------------------
000900      *    UNEDITED WORK FIELDS - COMPUTE TARGETS BEFORE THE FINAL
001000      *    COMPUTE ... ROUNDED THAT FIXES EACH QUANTITY FOR OUTPUT
001100       01  TR-TRAJECTORY-WORK.
001200           05  TR-TERRITORY-ID              PIC 9(05).
001300           05  TR-POPULATION                PIC 9(09).
001400           05  TR-FOOD-PRODUCED             PIC S9(06)V9(06).
001500           05  TR-GREEN-PRODUCED            PIC S9(06)V9(06).
001600           05  TR-ALPHA-CF                  PIC 9V9(06).
001700           05  TR-ALPHA-CG                  PIC 9V9(06).
001800           05  TR-FOOD-COMPOSTED            PIC S9(06)V9(06).
001900           05  TR-FOOD-COMPOST-SURPLUS      PIC S9(06)V9(06).
002000           05  TR-GREEN-COMPOSTED           PIC S9(06)V9(06).
002100           05  TR-GREEN-COMPOST-SURPLUS     PIC S9(06)V9(06).
002200           05  TR-COMPOST-CAPACITY          PIC S9(06)V9(03).
002300           05  TR-ALPHA-SF                  PIC 9V9(06).
002400           05  TR-ALPHA-SG                  PIC 9V9(06).
002500           05  TR-FOOD-COLLECTED            PIC S9(06)V9(06).
002600           05  TR-FOOD-COLLECT-SURPLUS      PIC S9(06)V9(06).
002700           05  TR-GREEN-COLLECTED           PIC S9(06)V9(06).
002800           05  TR-GREEN-COLLECT-SURPLUS     PIC S9(06)V9(06).
002900           05  TR-COLLECTION-CAPACITY       PIC S9(06)V9(03).
003000           05  TR-RESIDUAL-FOOD             PIC S9(06)V9(06).
003100           05  TR-ALPHA-VG                  PIC 9V9(06).
003200           05  TR-VALOR-GREEN               PIC S9(06)V9(06).
003300           05  FILLER                       PIC X(04).
003400
003500      *    PRINT LINE - EDITED, SEMICOLON DELIMITED.
003600       01  TR-TRAJECTORY-EDIT-LINE.
003700           05  TR-E-TERRITORY-ID            PIC 9(05).
003800           05  FILLER                       PIC X(01) VALUE ';'.
003900           05  TR-E-POPULATION              PIC 9(09).
004000           05  FILLER                       PIC X(01) VALUE ';'.
004100           05  TR-E-FOOD-PRODUCED           PIC -999999.999999.
004200           05  FILLER                       PIC X(01) VALUE ';'.
004300           05  TR-E-GREEN-PRODUCED          PIC -999999.999999.
004400           05  FILLER                       PIC X(01) VALUE ';'.
004500           05  TR-E-ALPHA-CF                PIC 9.999999.
004600           05  FILLER                       PIC X(01) VALUE ';'.
004700           05  TR-E-ALPHA-CG                PIC 9.999999.
004800           05  FILLER                       PIC X(01) VALUE ';'.
004900           05  TR-E-FOOD-COMPOSTED          PIC -999999.999999.
005000           05  FILLER                       PIC X(01) VALUE ';'.
005100           05  TR-E-FOOD-COMPOST-SURPLUS    PIC -999999.999999.
005200           05  FILLER                       PIC X(01) VALUE ';'.
005300           05  TR-E-GREEN-COMPOSTED         PIC -999999.999999.
005400           05  FILLER                       PIC X(01) VALUE ';'.
005500           05  TR-E-GREEN-COMPOST-SURPLUS   PIC -999999.999999.
005600           05  FILLER                       PIC X(01) VALUE ';'.
005700           05  TR-E-COMPOST-CAPACITY        PIC -999999.999.
005800           05  FILLER                       PIC X(01) VALUE ';'.
005900           05  TR-E-ALPHA-SF                PIC 9.999999.
006000           05  FILLER                       PIC X(01) VALUE ';'.
006100           05  TR-E-ALPHA-SG                PIC 9.999999.
006200           05  FILLER                       PIC X(01) VALUE ';'.
006300           05  TR-E-FOOD-COLLECTED          PIC -999999.999999.
006400           05  FILLER                       PIC X(01) VALUE ';'.
006500           05  TR-E-FOOD-COLLECT-SURPLUS    PIC -999999.999999.
006600           05  FILLER                       PIC X(01) VALUE ';'.
006700           05  TR-E-GREEN-COLLECTED         PIC -999999.999999.
006800           05  FILLER                       PIC X(01) VALUE ';'.
006900           05  TR-E-GREEN-COLLECT-SURPLUS   PIC -999999.999999.
007000           05  FILLER                       PIC X(01) VALUE ';'.
007100           05  TR-E-COLLECTION-CAPACITY     PIC -999999.999.
007200           05  FILLER                       PIC X(01) VALUE ';'.
007300           05  TR-E-RESIDUAL-FOOD           PIC -999999.999999.
007400           05  FILLER                       PIC X(01) VALUE ';'.
007500           05  TR-E-ALPHA-VG                PIC 9.999999.
007600           05  FILLER                       PIC X(01) VALUE ';'.
007700           05  TR-E-VALOR-GREEN             PIC -999999.999999.
007800           05  FILLER                       PIC X(04) VALUE SPACES.
