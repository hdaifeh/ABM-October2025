000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. WCHSRPT.
000300       AUTHOR. R TALLURI.
000400       INSTALLATION. WASTECO SYSTEMS DIVISION.
000500       DATE-WRITTEN. 03/1990.
000600       DATE-COMPILED.
000700       SECURITY. UNCLASSIFIED - INTERNAL PLANNING DATA ONLY.
000800******************************************************************
000900*
001000*A    ABSTRACT..
001100*  READS THE HOUSEHOLD-WORK INTERCHANGE FILE PRODUCED BY WCTRYSIM
001200*  (ONE DETAIL RECORD PER HOUSEHOLD PLUS A TRAILER RECORD OF THE
001300*  TERRITORY'S OWN FINAL-YEAR TOTALS), COMPUTES EACH HOUSEHOLD'S
001400*  DIVERSION RATE AND PER-CAPITA FIGURES, WRITES THE HOUSEHOLD-CSV
001500*  EXPORT, AND RECONCILES ITS OWN RUNNING SUMS AGAINST THE
001600*  TRAILER'S AGGREGATE TOTALS BEFORE END OF JOB.
001700*
001800*J    JCL..
001900*
002000* //WCHSRPT  EXEC PGM=WCHSRPT
002100* //SYSPDUMP DD SYSOUT=U,HOLD=YES
002200* //SYSOUT   DD SYSOUT=*
002300* //HHWORK   DD DISP=SHR,DSN=T54.T9511F.WCTRYSIM.HHWORK.DATA
002400* //HHCSVOUT DD DSN=T54.T9511F.WCHSRPT.HHCSV.DATA,
002500* //            DISP=(,CATLG,CATLG),
002600* //            UNIT=USER,
002700* //            SPACE=(CYL,(50,30),RLSE),
002800* //            DCB=(RECFM=FB,LRECL=200,BLKSIZE=0)
002900* //SYSIPT   DD DUMMY
003000* //*
003100*
003200*P    ENTRY PARAMETERS..
003300*     NONE.
003400*
003500*E    ERRORS DETECTED BY THIS ELEMENT..
003600*     I/O ERROR ON FILES.  CONTROL-TOTAL MISMATCH AT EOJ (LOGGED,
003700*     DOES NOT ABEND THE RUN).
003800*
003900*C    ELEMENTS INVOKED BY THIS ELEMENT..
004000*
004100*     NONE - THIS ELEMENT DOES ITS OWN SEQUENTIAL I/O.
004200*
004300*U    USER CONSTANTS AND TABLES REFERENCED..
004400*     NONE
004500*
004600******************************************************************
004700
004800       EJECT
004900******************************************************************
005000*    CHANGE LOG
005100******************************************************************
005200*    03/1990  RT  WT0013  ORIGINAL PROGRAM - HOUSEHOLD-CSV EXPORT   WT0013
005300*                         AND CONTROL-TOTAL RECONCILIATION.
005400*    09/1990  RT  WT0014  ADDED DIVERSION-RATE AND PER-CAPITA       WT0014
005500*                         DERIVED FIELDS ON READ.
005600*    02/1991  BC  WT0015  ADDED MASS-BALANCE CHECK (FOOD AND GREEN  WT0015
005700*                         TOLERANCE 0.000001) - DISPLAY ONLY.
005800*    08/1993  RT  WT0019  MOVED CONTROL-TOTAL COMPARE TO A TABLE    WT0019
005900*                         VIEW OF THE TRAILER RECORD (OCCURS 8)
006000*                         SO ONE PARAGRAPH HANDLES ALL EIGHT TOTALS.
006100*    01/1996  BC  WT0022  CORRECTED DIVISION-BY-ZERO ON PER-CAPITA  WT0022
006200*                         FIELDS WHEN HOUSEHOLD-SIZE = ZERO.
006300*    11/1998  RT  WT0028  YEAR 2000 REVIEW - NO CALENDAR DATE       WT0028
006400*                         FIELDS IN THIS PROGRAM.  NO CHANGE MADE.
006500*    04/1999  BC  WT0030  Y2K CERTIFICATION - SIGNED OFF FOR        WT0030
006600*                         PRODUCTION ALONGSIDE WCTRYSIM.
006700*    08/2001  RT  WT0033  ADDED HOUSEHOLD-ROWS-READ TO EOJ COUNTER  WT0033
006800*    03/2004  BC  WT0037  REMOVED INTRINSIC FUNCTION FROM MASS-     WT0037
006900*                         BALANCE CHECK - MANUAL SIGN TEST, PER
007000*                         SHOP STANDARD SET IN WCTRYSIM SAME DATE.
007100*    09/2007  RT  WT0041  NO CHANGE - REVIEWED AGAINST WCTRYSIM'S   WT0041
007200*                         50,000-ENTRY HOUSEHOLD TABLE BOUND.
007300*    11/2025  BC  WT0052  CURRENT MAINTENANCE PASS - NO LOGIC       WT0052
007400*                         CHANGE, RECONFIRMED AGAINST PLANNING
007500*                         SYSTEM'S CURRENT FIELD LAYOUTS.
007510*    01/2026  RT  WT0053  RESTORED A MISSING "+" IN THE TOTAL-      WT0053
007520*                         DIVERTED COMPUTE - GREEN-VALORISATION HAD
007530*                         BEEN LEFT AS A BARE OPERAND, ZEROING THE
007540*                         DIVERSION-RATE ON EVERY HOUSEHOLD ROW.
007600******************************************************************
007700       EJECT
007800       ENVIRONMENT DIVISION.
007900       CONFIGURATION SECTION.
008000       SOURCE-COMPUTER. IBM-370.
008100       OBJECT-COMPUTER. IBM-370.
008200       SPECIAL-NAMES.
008300           C01 IS TOP-OF-FORM.
008400       INPUT-OUTPUT SECTION.
008500       FILE-CONTROL.
008600           SELECT HOUSEHOLD-WORK-FILE ASSIGN TO HHWORK
008700               FILE STATUS IS WS-HW-IO-STATUS.
008800           SELECT HOUSEHOLD-CSV-FILE ASSIGN TO HHCSVOUT
008900               FILE STATUS IS WS-HC-IO-STATUS.
009000       DATA DIVISION.
009100       FILE SECTION.
009200       FD  HOUSEHOLD-WORK-FILE
009300           RECORDING MODE IS F
009400           BLOCK CONTAINS 0 RECORDS.
009500       01  HOUSEHOLD-WORK-REC        PIC X(127).
009600       FD  HOUSEHOLD-CSV-FILE
009700           RECORDING MODE IS F
009800           BLOCK CONTAINS 0 RECORDS.
009900       01  HOUSEHOLD-CSV-REC          PIC X(220).
010000       EJECT
010100       WORKING-STORAGE SECTION.
010200       01  FILLER PIC X(32)
010300           VALUE 'WCHSRPT WORKING STORAGE BEGINS '.
010400******************************************************************
010500*                         DATA AREAS
010600******************************************************************
010700       COPY WCHWORK.
010800       EJECT
010900       COPY WCHCSV.
011000       EJECT
011100******************************************************************
011200*                     READ ONLY CONSTANTS
011300******************************************************************
011400       01  READ-ONLY-WORK-AREA.
011500           05  WS-MASS-BALANCE-TOLERANCE  PIC 9V9(06) VALUE 0.000001.
011600           05  WS-MSG01-IO-ERROR          PIC X(19)
011700                                          VALUE 'I/O ERROR ON FILE -'.
011800* SWITCHES AREA
011900       05  END-OF-FILE-INDICATOR PIC X(01).
012000           88  END-OF-FILE                     VALUE 'Y'.
012100       05  WS-HW-IO-STATUS        PIC X(02).
012200           88  HW-IO-OK                         VALUE '00'.
012300           88  HW-IO-EOF                        VALUE '10'.
012400       05  WS-HC-IO-STATUS        PIC X(02).
012500           88  HC-IO-OK                         VALUE '00'.
012600       05  WS-MASS-BALANCE-IND    PIC X(01).
012700           88  MASS-BALANCE-OK                  VALUE 'Y'.
012800           88  MASS-BALANCE-FAILED              VALUE 'N'.
012900       05  FILLER                 PIC X(04) VALUE SPACES.
013000       EJECT
013100******************************************************************
013200*                V A R I A B L E   D A T A   A R E A S
013300******************************************************************
013400       01 VARIABLE-WORK-AREA.
013500          05 WS-READ-CNTR         PIC S9(09) COMP-3 VALUE ZERO.
013600          05 WS-WRITTEN-CNTR      PIC S9(09) COMP-3 VALUE ZERO.
013700          05 WS-TRAILER-CNTR      PIC S9(09) COMP-3 VALUE ZERO.
013800          05 WS-MASS-BAL-FAIL-CNT PIC S9(09) COMP-3 VALUE ZERO.
013900          05 WS-TOTAL-DIVERTED    PIC S9(04)V9(06).
014000          05 WS-FOOD-BALANCE-DIFF PIC S9(04)V9(06).
014100          05 WS-GREEN-BALANCE-DIFF PIC S9(04)V9(06).
014200          05 FILLER               PIC X(04) VALUE SPACES.
014300* RUNNING SUMS - ONE PER TERRITORY, MATCHED AGAINST THE TRAILER'S
014400* EIGHT TOTALS AT 310-VALIDATE-CONTROL-TOTALS.  SAME LAYOUT AS THE
014500* TRAILER'S OWN OCCURS-8 TABLE VIEW SO THE TWO CAN BE WALKED
014600       01 WS-RUNNING-TOTALS-TABLE.
014700          05 WS-RUNNING-TOTAL     PIC S9(08)V9(06) OCCURS 8 TIMES
014800                                  INDEXED BY WS-RT-IX.
014900          05 FILLER               PIC X(04) VALUE SPACES.
015000       01 WS-CURRENT-TERRITORY   PIC 9(05) VALUE ZERO.
015100       01 FILLER PIC X(32)
015200           VALUE 'WCHSRPT WORKING STORAGE ENDS   '.
015300       EJECT
015400******************************************************************
015500*                        PROCEDURE DIVISION
015600******************************************************************
015700       PROCEDURE DIVISION.
015800           PERFORM 000-MAINLINE
015900           GOBACK.
016000
016100******************************************************************
016200*                   000-MAINLINE
016300******************************************************************
016400       000-MAINLINE.
016500           PERFORM 100-INITIALIZATION
016600           PERFORM 200-PROCESS-MAINLINE
016700             UNTIL END-OF-FILE
016800           PERFORM 300-TERMINATION
016900           .
017000
017100******************************************************************
017200*                  100-INITIALIZATION
017300******************************************************************
017400       100-INITIALIZATION.
017500           INITIALIZE VARIABLE-WORK-AREA
017600           INITIALIZE WS-RUNNING-TOTALS-TABLE
017700           SET END-OF-FILE TO FALSE
017800           PERFORM 110-OPEN-FILES
017900           .
018000
018100       110-OPEN-FILES.
018200           OPEN INPUT  HOUSEHOLD-WORK-FILE
018300           IF NOT HW-IO-OK
018400              DISPLAY WS-MSG01-IO-ERROR 'HHWORK ' WS-HW-IO-STATUS
018500              PERFORM 999-ABEND
018600           END-IF
018700           OPEN OUTPUT HOUSEHOLD-CSV-FILE
018800           WRITE HOUSEHOLD-CSV-REC FROM HC-CSV-HEADER-LINE
018900           IF NOT HC-IO-OK
019000              DISPLAY WS-MSG01-IO-ERROR 'HHCSVOUT ' WS-HC-IO-STATUS
019100              PERFORM 999-ABEND
019200           END-IF
019300           .
019400
019500******************************************************************
019600*                  200-PROCESS-MAINLINE
019700******************************************************************
019800       200-PROCESS-MAINLINE.
019900           PERFORM 210-READ-HOUSEHOLD-WORK
020000           IF NOT END-OF-FILE
020100              IF HW-DETAIL-RECORD
020200                 PERFORM 220-COMPUTE-DERIVED-FIELDS
020300                 PERFORM 230-ACCUMULATE-CONTROL-TOTALS
020400                 PERFORM 240-WRITE-CSV-DETAIL
020500              ELSE
020600                 PERFORM 250-CAPTURE-TRAILER
020700                 PERFORM 310-VALIDATE-CONTROL-TOTALS
020800              END-IF
020900           END-IF
021000           .
021100
021200       210-READ-HOUSEHOLD-WORK.
021300           READ HOUSEHOLD-WORK-FILE INTO HW-DETAIL-REC
021400           IF HW-IO-EOF
021500              SET END-OF-FILE TO TRUE
021600           ELSE
021700              IF NOT HW-IO-OK
021800                 DISPLAY WS-MSG01-IO-ERROR 'HHWORK ' WS-HW-IO-STATUS
021900                 PERFORM 999-ABEND
022000              ELSE
022100                 ADD 1 TO WS-READ-CNTR
022200                 MOVE HW-TERRITORY-ID TO WS-CURRENT-TERRITORY
022300              END-IF
022400           END-IF
022500           .
022600
022700******************************************************************
022800*     DERIVE DIVERSION RATE, PER-CAPITA FIELDS, MASS-BALANCE CHECK
022810*     01/2026 RT WT0053 - TOTAL-DIVERTED ADD STRING WAS MISSING A
022820*     "+" BEFORE GREEN-VALORISATION.  CORRECTED.
022900******************************************************************
023000       220-COMPUTE-DERIVED-FIELDS.
023100           MOVE HW-HOUSEHOLD-ID          TO HC-HOUSEHOLD-ID
023200           MOVE HW-TERRITORY-ID          TO HC-TERRITORY-ID
023300           MOVE HW-HOUSEHOLD-SIZE        TO HC-HOUSEHOLD-SIZE
023400           MOVE HW-FOOD-PRODUCED         TO HC-FOOD-PRODUCED
023500           MOVE HW-GREEN-PRODUCED        TO HC-GREEN-PRODUCED
023600           MOVE HW-FOOD-HOME-COMPOSTED   TO HC-FOOD-COMPOST
023700           MOVE HW-FOOD-COLLECTED        TO HC-FOOD-COLLECTION
023800           MOVE HW-FOOD-RESIDUAL         TO HC-FOOD-RESIDUAL
023900           MOVE HW-GREEN-HOME-COMPOSTED  TO HC-GREEN-COMPOST
024000           MOVE HW-GREEN-COLLECTED       TO HC-GREEN-COLLECTION
024100           MOVE HW-GREEN-VALORISATION    TO HC-GREEN-VALOR
024200           COMPUTE HC-TOTAL-PRODUCED ROUNDED =
024300                   HW-FOOD-PRODUCED + HW-GREEN-PRODUCED
024400           IF HC-TOTAL-PRODUCED = ZERO
024500              MOVE ZERO TO HC-DIVERSION-RATE
024600           ELSE
024700              COMPUTE WS-TOTAL-DIVERTED ROUNDED =
024800                      HW-FOOD-HOME-COMPOSTED + HW-FOOD-COLLECTED +
024900                      HW-GREEN-HOME-COMPOSTED + HW-GREEN-COLLECTED +
025000                      HW-GREEN-VALORISATION
025100              COMPUTE HC-DIVERSION-RATE ROUNDED =
025200                      WS-TOTAL-DIVERTED / HC-TOTAL-PRODUCED
025300           END-IF
025400           IF HW-HOUSEHOLD-SIZE = ZERO
025500              MOVE ZERO TO HC-FOOD-PER-CAPITA
025600              MOVE ZERO TO HC-GREEN-PER-CAPITA
025700              MOVE ZERO TO HC-RESIDUAL-PER-CAPITA
025800           ELSE
025900              COMPUTE HC-FOOD-PER-CAPITA ROUNDED =
026000                      HW-FOOD-PRODUCED / HW-HOUSEHOLD-SIZE
026100              COMPUTE HC-GREEN-PER-CAPITA ROUNDED =
026200                      HW-GREEN-PRODUCED / HW-HOUSEHOLD-SIZE
026300              COMPUTE HC-RESIDUAL-PER-CAPITA ROUNDED =
026400                      HW-FOOD-RESIDUAL / HW-HOUSEHOLD-SIZE
026500           END-IF
026600           PERFORM 221-CHECK-MASS-BALANCE
026700           .
026800
026900******************************************************************
027000*     MASS-BALANCE CHECK - DIAGNOSTIC ONLY, TOLERANCE 0.000001
027100*     NO INTRINSIC FUNCTION - MANUAL SIGN TEST (SHOP STANDARD)
027200******************************************************************
027300       221-CHECK-MASS-BALANCE.
027400           SET MASS-BALANCE-OK TO TRUE
027500           COMPUTE WS-FOOD-BALANCE-DIFF =
027600                   HW-FOOD-PRODUCED -
027700                   (HW-FOOD-HOME-COMPOSTED + HW-FOOD-COLLECTED +
027800                    HW-FOOD-RESIDUAL)
027900           IF WS-FOOD-BALANCE-DIFF < ZERO
028000              COMPUTE WS-FOOD-BALANCE-DIFF =
028100                      ZERO - WS-FOOD-BALANCE-DIFF
028200           END-IF
028300           IF WS-FOOD-BALANCE-DIFF NOT < WS-MASS-BALANCE-TOLERANCE
028400              SET MASS-BALANCE-FAILED TO TRUE
028500           END-IF
028600           COMPUTE WS-GREEN-BALANCE-DIFF =
028700                   HW-GREEN-PRODUCED -
028800                   (HW-GREEN-HOME-COMPOSTED + HW-GREEN-COLLECTED +
028900                    HW-GREEN-VALORISATION)
029000           IF WS-GREEN-BALANCE-DIFF < ZERO
029100              COMPUTE WS-GREEN-BALANCE-DIFF =
029200                      ZERO - WS-GREEN-BALANCE-DIFF
029300           END-IF
029400           IF WS-GREEN-BALANCE-DIFF NOT < WS-MASS-BALANCE-TOLERANCE
029500              SET MASS-BALANCE-FAILED TO TRUE
029600           END-IF
029700           IF MASS-BALANCE-FAILED
029800              ADD 1 TO WS-MASS-BAL-FAIL-CNT
029900              DISPLAY 'MASS BALANCE FAILED - HOUSEHOLD '
030000                      HW-HOUSEHOLD-ID ' TERRITORY '
030100                      HW-TERRITORY-ID
030200           END-IF
030300           .
030400
030500******************************************************************
030600*     ADD THIS HOUSEHOLD'S EIGHT FLOWS TO THE RUNNING TOTALS
030700******************************************************************
030800       230-ACCUMULATE-CONTROL-TOTALS.
030900           ADD HW-FOOD-PRODUCED        TO WS-RUNNING-TOTAL (1)
031000           ADD HW-GREEN-PRODUCED       TO WS-RUNNING-TOTAL (2)
031100           ADD HW-FOOD-HOME-COMPOSTED  TO WS-RUNNING-TOTAL (3)
031200           ADD HW-FOOD-COLLECTED       TO WS-RUNNING-TOTAL (4)
031300           ADD HW-FOOD-RESIDUAL        TO WS-RUNNING-TOTAL (5)
031400           ADD HW-GREEN-HOME-COMPOSTED TO WS-RUNNING-TOTAL (6)
031500           ADD HW-GREEN-COLLECTED      TO WS-RUNNING-TOTAL (7)
031600           ADD HW-GREEN-VALORISATION   TO WS-RUNNING-TOTAL (8)
031700           .
031800
031900******************************************************************
032000*                     WRITE ONE CSV DETAIL ROW
032100******************************************************************
032200       240-WRITE-CSV-DETAIL.
032300           MOVE HC-HOUSEHOLD-ID          TO HC-E-HOUSEHOLD-ID
032400           MOVE HC-TERRITORY-ID          TO HC-E-TERRITORY-ID
032500           MOVE HC-HOUSEHOLD-SIZE        TO HC-E-HOUSEHOLD-SIZE
032600           MOVE HC-FOOD-PRODUCED         TO HC-E-FOOD-PRODUCED
032700           MOVE HC-GREEN-PRODUCED        TO HC-E-GREEN-PRODUCED
032800           MOVE HC-TOTAL-PRODUCED        TO HC-E-TOTAL-PRODUCED
032900           MOVE HC-FOOD-COMPOST          TO HC-E-FOOD-COMPOST
033000           MOVE HC-FOOD-COLLECTION       TO HC-E-FOOD-COLLECTION
033100           MOVE HC-FOOD-RESIDUAL         TO HC-E-FOOD-RESIDUAL
033200           MOVE HC-GREEN-COMPOST         TO HC-E-GREEN-COMPOST
033300           MOVE HC-GREEN-COLLECTION      TO HC-E-GREEN-COLLECTION
033400           MOVE HC-GREEN-VALOR           TO HC-E-GREEN-VALOR
033500           MOVE HC-DIVERSION-RATE        TO HC-E-DIVERSION-RATE
033600           MOVE HC-FOOD-PER-CAPITA       TO HC-E-FOOD-PER-CAPITA
033700           MOVE HC-GREEN-PER-CAPITA      TO HC-E-GREEN-PER-CAPITA
033800           MOVE HC-RESIDUAL-PER-CAPITA   TO HC-E-RESIDUAL-PER-CAPITA
033900           WRITE HOUSEHOLD-CSV-REC FROM HC-CSV-DETAIL-LINE
034000           IF NOT HC-IO-OK
034100              DISPLAY WS-MSG01-IO-ERROR 'HHCSVOUT ' WS-HC-IO-STATUS
034200              PERFORM 999-ABEND
034300           END-IF
034400           ADD 1 TO WS-WRITTEN-CNTR
034500           .
034600
034700******************************************************************
034800*     TRAILER RECORD ARRIVED - SWITCH THE RECORD AREA TO ITS
034900*     OCCURS-8 TOTALS-TABLE VIEW FOR THE COMPARE STEP
035000******************************************************************
035100       250-CAPTURE-TRAILER.
035200           ADD 1 TO WS-TRAILER-CNTR
035300           .
035400
035500******************************************************************
035600*     COMPARE RUNNING SUMS TO THE TRAILER'S EIGHT TOTALS - ONE
035700*     PERFORM VARYING OVER BOTH OCCURS-8 TABLES
035800******************************************************************
035900       310-VALIDATE-CONTROL-TOTALS.
036000           PERFORM 311-COMPARE-ONE-TOTAL
036100               THRU 3119-COMPARE-ONE-TOTAL-EXIT
036200               VARYING WS-RT-IX FROM 1 BY 1 UNTIL WS-RT-IX > 8
036300           IF HW-T-HOUSEHOLD-COUNT NOT = WS-WRITTEN-CNTR
036400              DISPLAY 'CONTROL TOTAL MISMATCH - TERRITORY '
036500                      WS-CURRENT-TERRITORY ' HOUSEHOLD COUNT '
036600                      ' TRAILER=' HW-T-HOUSEHOLD-COUNT
036700                      ' WRITTEN=' WS-WRITTEN-CNTR
036800           END-IF
036900           DISPLAY 'CONTROL TOTAL RECONCILIATION COMPLETE - '
037000                   'TERRITORY ' WS-CURRENT-TERRITORY
037100           .
037200
037300******************************************************************
037400*     COMPARE ONE OF THE EIGHT RUNNING TOTALS TO THE TRAILER'S
037500******************************************************************
037600       311-COMPARE-ONE-TOTAL.
037700           IF WS-RUNNING-TOTAL (WS-RT-IX) NOT =
037800                     HW-T-TOTAL-TBL (WS-RT-IX)
037900              DISPLAY 'CONTROL TOTAL MISMATCH - TERRITORY '
038000                      WS-CURRENT-TERRITORY ' FIELD ' WS-RT-IX
038100                      ' RUNNING=' WS-RUNNING-TOTAL (WS-RT-IX)
038200                      ' TRAILER=' HW-T-TOTAL-TBL (WS-RT-IX)
038300           END-IF
038400           .
038500       3119-COMPARE-ONE-TOTAL-EXIT.
038600           EXIT.
038700
038800******************************************************************
038900*                  300-TERMINATION
039000******************************************************************
039100       300-TERMINATION.
039200           PERFORM 320-CLOSE-FILES
039300           PERFORM 330-DISPLAY-COUNTERS
039400           .
039500
039600       320-CLOSE-FILES.
039700           CLOSE HOUSEHOLD-WORK-FILE
039800           CLOSE HOUSEHOLD-CSV-FILE
039900           .
040000
040100       330-DISPLAY-COUNTERS.
040200           DISPLAY 'WCHSRPT PROCESSING COMPLETE'
040300           DISPLAY 'HOUSEHOLD ROWS READ:    ' WS-READ-CNTR
040400           DISPLAY 'CSV ROWS WRITTEN:       ' WS-WRITTEN-CNTR
040500           DISPLAY 'TRAILER RECORDS READ:   ' WS-TRAILER-CNTR
040600           DISPLAY 'MASS BALANCE FAILURES:  ' WS-MASS-BAL-FAIL-CNT
040700           .
040800
040900******************************************************************
041000*                  999-ABEND
041100******************************************************************
041200       999-ABEND.
041300           DISPLAY 'PROGRAM ABENDING - WCHSRPT'
041400           .
