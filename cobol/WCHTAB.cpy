000100      ************************************************************
000200      *    WCHTAB   -  HOUSEHOLD-RECORD IN-MEMORY TABLE
000300      *    ONE ENTRY PER SYNTHETIC HOUSEHOLD WITHIN THE TERRITORY
000400      *    CURRENTLY BEING SIMULATED.  ENTRIES ARE IDENTICAL
000500      *    CONTAINERS - THE TERRITORY ASSIGNS AN EQUAL SHARE OF IT
000600      *    YEARLY TOTALS TO EVERY ENTRY (SEE WCTRYSIM PARA 251).
000700      *
000800      *    TABLE IS BOUNDED AT 50,000 HOUSEHOLDS.  A TERRITORY WHOSE
000900      *    POPULATION-INITIAL / HOUSEHOLD-SIZE EXCEEDS THE BOUND IS
001000      *    REJECTED AT INIT (SEE WCTRYSIM PARA 221) RATHER THAN
001100      *    SILENTLY TRUNCATED.
001200      *-----------------------------------------------------------
001300      *    2025-11-06  BC  WT0003  ORIGINAL TABLE FOR HOUSEHOLDS    WT0003
001400      *    2025-11-19  BC  WT0007  ADDED LCG THRESHOLD GENERATOR    WT0007
001500      *                            (SUBSTITUTES FOR A NON-COBOL PRNG -
001600      *                            SEE PARK-MILLER MINIMAL STANDARD)
001700      *                            NOT BIT-COMPATIBLE, SAME STATISTIC
001800      *-----------------------------------------------------------
001900       01  HH-HOUSEHOLD-TABLE-CONTROL.
002000           05  HH-HOUSEHOLD-COUNT           PIC S9(09) COMP VALUE ZERO.
002100           05  FILLER                       PIC X(04).
002200
002300       01  HH-HOUSEHOLD-TABLE.
002400           05  HH-HOUSEHOLD-ENTRY OCCURS 1 TO 50000 TIMES
002500                               DEPENDING ON HH-HOUSEHOLD-COUNT
002600                               INDEXED BY HH-IX.
002700               10  HH-HOUSEHOLD-ID           PIC 9(09).
002800               10  HH-TERRITORY-ID           PIC 9(05).
002900               10  HH-HOUSEHOLD-SIZE         PIC 9V9(02).
003000               10  HH-THRESHOLD-FOOD-COMPOST PIC 9V9(06).
003100               10  HH-ADOPTED-IND            PIC 9(01).
003200                   88  HH-HAS-ADOPTED-FOOD-COMPOST  VALUE 1.
003300                   88  HH-NOT-YET-ADOPTED           VALUE 0.
003400               10  HH-FOOD-PRODUCED          PIC S9(04)V9(06).
003500               10  HH-GREEN-PRODUCED         PIC S9(04)V9(06).
003600               10  HH-FOOD-HOME-COMPOSTED    PIC S9(04)V9(06).
003700               10  HH-FOOD-COLLECTED         PIC S9(04)V9(06).
003800               10  HH-FOOD-RESIDUAL          PIC S9(04)V9(06).
003900               10  HH-GREEN-HOME-COMPOSTED   PIC S9(04)V9(06).
004000               10  HH-GREEN-COLLECTED        PIC S9(04)V9(06).
004100               10  HH-GREEN-VALORISATION     PIC S9(04)V9(06).
004200
004300      *    RESERVED COMPOSITE KEY VIEW - HOUSEHOLD-ID/TERRITORY-ID
004400      *    ONE NUMERIC KEY, FOR A FUTURE INDEXED HOUSEHOLD EXTRACT
004500       01  HH-HOUSEHOLD-KEY-ENTRY REDEFINES HH-HOUSEHOLD-TABLE.
004600           05  HH-KEY-ENTRY OCCURS 1 TO 50000 TIMES
004700                               DEPENDING ON HH-HOUSEHOLD-COUNT
004800                               INDEXED BY HH-KEY-IX.
004900               10  HH-COMPOSITE-KEY          PIC 9(14).
005000               10  FILLER                    PIC X(91).
005100
005200      *    LCG THRESHOLD GENERATOR - PARK-MILLER MINIMAL STANDARD.
005300      *    NEW-STATE = (MULTIPLIER * OLD-STATE) MOD MODULUS.
005400       01  HH-THRESHOLD-GENERATOR.
005500           05  HH-LCG-MODULUS                PIC 9(10) COMP VALUE
005600                                              2147483647.
005700           05  HH-LCG-MULTIPLIER            PIC 9(05) COMP VALUE 48271.
005800           05  HH-LCG-STATE                 PIC 9(10) COMP VALUE 1.
005900           05  HH-LCG-PRODUCT               PIC S9(18) COMP VALUE ZERO.
006000           05  HH-LCG-QUOTIENT              PIC S9(18) COMP VALUE ZERO.
006100           05  FILLER                        PIC X(04).
