000100      ************************************************************
000200      *    WCHWORK  -  HOUSEHOLD-WORK INTERCHANGE FILE
000300      *    INTERNAL FILE - NOT PART OF THE SPECIFIED INPUT/OUTPUT
000400      *    SET.  WCTRYSIM DUMPS ITS FINAL-YEAR HOUSEHOLD TABLE HERE,
000500      *    ONE DETAIL RECORD PER HOUSEHOLD, FOLLOWED BY A SINGLE
000600      *    TRAILER RECORD CARRYING THE TERRITORY'S OWN FINAL-YEAR
000700      *    AGGREGATE TOTALS.  WCHSRPT READS BOTH: THE DETAIL ROWS
000800      *    BECOME THE HOUSEHOLD-CSV EXPORT, THE TRAILER BECOMES THE
000900      *    CONTROL FIGURE THE RUN RECONCILES AGAINST.
001000      *-----------------------------------------------------------
001100      *    2025-11-10  BC  WT0004  ORIGINAL LAYOUT                  WT0004
001200      *    2025-11-21  BC  WT0008  ADDED TRAILER REDEFINES + OCCURS WT0008
001300      *                            TOTALS TABLE VIEW FOR WCHSRPT.
001400      *-----------------------------------------------------------
001500       01  HW-DETAIL-REC.
001600           05  HW-RECORD-TYPE                PIC X(01).
001700               88  HW-DETAIL-RECORD               VALUE 'D'.
001800               88  HW-TRAILER-RECORD              VALUE 'T'.
001900           05  HW-TERRITORY-ID                PIC 9(05).
002000           05  HW-HOUSEHOLD-ID                PIC 9(09).
002100           05  HW-HOUSEHOLD-SIZE              PIC 9V9(02).
002200           05  HW-FOOD-PRODUCED               PIC S9(04)V9(06).
002300           05  HW-GREEN-PRODUCED              PIC S9(04)V9(06).
002400           05  HW-FOOD-HOME-COMPOSTED         PIC S9(04)V9(06).
002500           05  HW-FOOD-COLLECTED              PIC S9(04)V9(06).
002600           05  HW-FOOD-RESIDUAL               PIC S9(04)V9(06).
002700           05  HW-GREEN-HOME-COMPOSTED        PIC S9(04)V9(06).
002800           05  HW-GREEN-COLLECTED             PIC S9(04)V9(06).
002900           05  HW-GREEN-VALORISATION          PIC S9(04)V9(06).
003000           05  FILLER                         PIC X(29).
003100
003200      *    TRAILER VIEW - ONE PER TERRITORY, WRITTEN AFTER ITS LAST
003300      *    DETAIL RECORD.  EIGHT FLOW TOTALS IN THE SAME ORDER AS THE
003400      *    DETAIL RECORD'S OWN EIGHT FLOW FIELDS ABOVE.
003500       01  HW-TRAILER-REC REDEFINES HW-DETAIL-REC.
003600           05  HW-T-RECORD-TYPE               PIC X(01).
003700           05  HW-T-TERRITORY-ID               PIC 9(05).
003800           05  HW-T-HOUSEHOLD-COUNT            PIC 9(09).
003900           05  HW-T-TOTAL-FOOD-PRODUCED        PIC S9(08)V9(06).
004000           05  HW-T-TOTAL-GREEN-PRODUCED       PIC S9(08)V9(06).
004100           05  HW-T-TOTAL-FOOD-COMPOSTED       PIC S9(08)V9(06).
004200           05  HW-T-TOTAL-FOOD-COLLECTED       PIC S9(08)V9(06).
004300           05  HW-T-TOTAL-FOOD-RESIDUAL        PIC S9(08)V9(06).
004400           05  HW-T-TOTAL-GREEN-COMPOSTED      PIC S9(08)V9(06).
004500           05  HW-T-TOTAL-GREEN-COLLECTED      PIC S9(08)V9(06).
004600           05  HW-T-TOTAL-GREEN-VALORISATION   PIC S9(08)V9(06).
004700
004800      *    SAME TRAILER, TABLE VIEW - LETS WCHSRPT WALK ITS OWN RUNNING
004900      *    SUMS AND THE TRAILER'S EIGHT TOTALS SIDE BY SIDE IN A SINGLE
005000      *    PERFORM VARYING RATHER THAN EIGHT SEPARATE IF STATEMENTS.
005100       01  HW-TRAILER-TOTALS-TBL REDEFINES HW-DETAIL-REC.
005200           05  FILLER                         PIC X(15).
005300           05  HW-T-TOTAL-TBL                  PIC S9(08)V9(06)
005400                                                OCCURS 8 TIMES
005500                                                INDEXED BY HW-T-IX.
